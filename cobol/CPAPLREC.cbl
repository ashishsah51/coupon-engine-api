000100*----------------------------------------------------------
000110* CPAPLREC  -  APPLICABLE COUPON RECORD FIELD LIST
000120* COPY THIS MEMBER DIRECTLY UNDER AN 01-LEVEL.  USED UNDER
000130* THE APPLICABLE-COUPONS-FILE FD IN CPAPPLC.  ONE RECORD IS
000140* WRITTEN PER COUPON THAT RATES AGAINST THE CART.
000150* 95-04  RKL  ORIGINAL LAYOUT FOR COUPON ENGINE CONVERSION
000155* 99-08  DWP  WIDENED APL-DISCOUNT-AMOUNT TO S9(9)V9(2) TO
000156*              MATCH WS-DISCOUNT-AMT/WS-BXGY-FREE-TOTAL -
000157*              BIG BXGY DISCOUNTS WERE TRUNCATING - CR-1402
000160*----------------------------------------------------------
000170      05  APL-COUPON-ID             PIC 9(9)         COMP-3.
000180      05  APL-COUPON-TYPE           PIC X(12).
000190      05  APL-DISCOUNT-AMOUNT       PIC S9(9)V9(2)   COMP-3.
000200      05  FILLER                    PIC X(19).
