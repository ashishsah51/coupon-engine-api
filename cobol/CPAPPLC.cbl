000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID. CPAPPLC.
000120       AUTHOR. R K LEWANDOWSKI.
000130       INSTALLATION. T54 DATA CENTER.
000140       DATE-WRITTEN. 03/1995.
000150       DATE-COMPILED.
000160       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170       ENVIRONMENT DIVISION.
000180       CONFIGURATION SECTION.
000190       SPECIAL-NAMES.
000200           C01 IS TOP-OF-FORM.
000210       INPUT-OUTPUT SECTION.
000220       FILE-CONTROL.
000230           SELECT COUPON-MASTER-FILE ASSIGN TO CPNMSTR
000240               ORGANIZATION IS RELATIVE
000250               ACCESS MODE IS DYNAMIC
000260               RELATIVE KEY IS WS-MASTER-REL-KEY
000270               FILE STATUS IS WS-MASTER-FILE-STATUS.
000280           SELECT CART-ITEM-FILE ASSIGN TO CARTIN
000290               ORGANIZATION IS SEQUENTIAL
000300               FILE STATUS IS WS-CART-FILE-STATUS.
000310           SELECT APPLIC-COUPON-FILE ASSIGN TO CPNAPLC
000320               ORGANIZATION IS SEQUENTIAL
000330               FILE STATUS IS WS-APLC-FILE-STATUS.
000340       DATA DIVISION.
000350       FILE SECTION.
000360       FD  COUPON-MASTER-FILE
000370           RECORDING MODE IS F
000380           BLOCK CONTAINS 0 RECORDS.
000390       01  COUPON-MASTER-REC.
000400           COPY CPCPNREC REPLACING ==CPN-== BY ==MST-==.
000410       FD  CART-ITEM-FILE
000420           RECORDING MODE IS F
000430           BLOCK CONTAINS 0 RECORDS.
000440       01  CART-ITEM-REC.
000450           COPY CPCARREC REPLACING ==CAR-== BY ==CIR-==.
000460       FD  APPLIC-COUPON-FILE
000470           RECORDING MODE IS F
000480           BLOCK CONTAINS 0 RECORDS.
000490       01  APPLICABLE-COUPON-REC.
000500           COPY CPAPLREC.
000510******************************************************************
000520*                                                                *
000530*A    ABSTRACT..                                                 *
000540*  CPAPPLC SCANS A SHOPPING CART AGAINST THE IN-MEMORY COUPON    *
000550*  CATALOG AND WRITES ONE APPLICABLE-COUPON-REC FOR EVERY        *
000560*  COUPON THAT WOULD DISCOUNT THE CART.  PRODUCT-WISE LINES ARE  *
000570*  RATED FIRST (CART-LINE ORDER), THEN AT MOST ONE CART-WISE     *
000580*  "FLOOR" THRESHOLD MATCH, THEN EVERY ACTIVE BXGY COUPON IN     *
000590*  INDEX ORDER - SAME CATALOG/INDEX SHAPE AS CPMAINT (CPCPNTAB)  *
000600*  AND THE SAME SHARED RATING ROUTINE AS CPAPPLY (CPBXGRTE).     *
000610*  READ ONLY - NEVER UPDATES THE MASTER FILE OR THE CART.        *
000620*                                                                *
000630*J    JCL..                                                      *
000640*                                                                *
000650* //CPAPPLC EXEC PGM=CPAPPLC                                     *
000660* //SYSOUT   DD SYSOUT=*                                         *
000670* //CPNMSTR  DD DSN=T54.COUPON.MASTER.DATA,DISP=SHR              *
000680* //CARTIN   DD DSN=T54.COUPON.CART.DATA,DISP=SHR                *
000690* //CPNAPLC  DD DSN=T54.COUPON.APPLIC.RESULT,DISP=(,CATLG,CATLG) *
000700* //SYSIPT   DD DUMMY                                            *
000710* //*                                                            *
000720*                                                                *
000730*P    ENTRY PARAMETERS..                                         *
000740*     NONE.                                                      *
000750*                                                                *
000760*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000770*     I/O ERROR ON FILES.  AN EMPTY CART IS LOGGED AND THE RUN   *
000780*     ENDS WITH NO APPLICABLE RECORDS WRITTEN - NOT AN ABEND.    *
000790*                                                                *
000800*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000810*     NONE - SELF CONTAINED.                                     *
000820*                                                                *
000830*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000840*     CPN-CATALOG-TABLE, CPN-CART-INDEX, CPN-PRODUCT-INDEX,      *
000850*     CPN-BXGY-INDEX (ALL IN COPY MEMBER CPCPNTAB).  CPN-CART-   *
000860*     TABLE AND THE WS-BXGY-xxx SCRATCH AREAS (COPY CPBXGWS).    *
000870*                                                                *
000880******************************************************************
000890* CHANGE LOG                                                     *
000900* 95-03-07  RKL  ORIGINAL PROGRAM - COUPON ENGINE CONVERSION     *
000910* 95-03-22  RKL  PRODUCT-WISE RATING MUST RUN BEFORE CART-WISE   *
000920*                SO OUTPUT ORDER MATCHES THE RESULT SPEC         *
000930* 97-11-18  DWP  ADDED BXGY COUPON SCAN - REQ CR-1141            *
000940* 98-05-19  DWP  BXGY RATING ROUTINE SPLIT TO CPBXGRTE SO        *
000950*                CPAPPLC/CPAPPLY SHARE ONE COPY - REQ CR-1206    *
000960* 98-05-20  DWP  BXGY SCAN RUNS WS-BXGY-PROBE-ONLY SO A SCAN OF  *
000970*                COUPON N NEVER DIRTIES THE CART FOR COUPON N+1  *
000980* 99-01-25  RKL  Y2K - START-DATE/EXPIRY-DATE WIDENED TO CCYYMMDD*
000990*                ON THE CATALOG LOAD, WS-TODAY-CC HARD-CODED 20  *
001000* 99-06-09  RKL  CART-WISE FLOOR LOOKUP CHANGED FROM SEARCH ALL  *
001010*                TO A MAX-VALUE SCAN - CPN-CART-INDEX ENTRIES    *
001020*                ARE APPENDED IN CREATE ORDER, NOT GUARANTEED    *
001030*                PHYSICALLY ASCENDING - CR-1349                  *
001040* 00-03-14  JKT  BXGY INDEX REBUILD NO LONGER BUILDS THE DUP-KEY *
001050*                STRING - RATING ONLY NEEDS COUPON-ID/ACTIVE     *
001060*                FLAG, KEY BUILD IS A CPMAINT-ONLY CONCERN       *
001070* 03-05-02  JKT  ZERO THE INCOMING CART LINE'S LINE-DISCOUNT ON  *
001080*                LOAD - A DIRTY INPUT FILE WAS DOUBLE-COUNTING   *
001090*                DISCOUNTS ON A RE-RUN - CR-1540                 *
001100******************************************************************
001110       EJECT
001120       WORKING-STORAGE SECTION.
001130       01  FILLER PIC X(32)
001140           VALUE 'CPAPPLC WORKING STORAGE BEGINS '.
001150******************************************************************
001160*                         DATA AREAS                             *
001170******************************************************************
001180       COPY CPCPNTAB.
001190       COPY CPBXGWS.
001200       EJECT
001210******************************************************************
001220*                     READ ONLY CONSTANTS                        *
001230******************************************************************
001240       01  READ-ONLY-WORK-AREA.
001250           05  MSG01-IO-ERROR        PIC X(19)
001260                                 VALUE 'I/O ERROR ON FILE -'.
001270           05  MSG-CART-EMPTY        PIC X(40) VALUE
001280             'CART ITEMS CANNOT BE EMPTY'.
001290           05  FILLER                PIC X(04).
001300       EJECT
001310******************************************************************
001320*                     VARIABLE WORK AREA                         *
001330******************************************************************
001340       01  VARIABLE-WORK-AREA.
001350           05  WS-MASTER-REL-KEY     PIC 9(9)      COMP.
001360           05  WS-MASTER-FILE-STATUS PIC X(2).
001370           05  WS-CART-FILE-STATUS   PIC X(2).
001380           05  WS-APLC-FILE-STATUS   PIC X(2).
001390           05  WS-CAT-SUB            PIC 9(9)      COMP.
001400           05  WS-IX-SUB             PIC 9(5)      COMP.
001410           05  WS-FLOOR-SUB          PIC 9(5)      COMP.
001420           05  WS-CART-TOTAL         PIC S9(9)V9(2) COMP-3.
001430           05  WS-CART-TOTAL-INT     PIC 9(9)      COMP.
001440           05  WS-LINE-AMOUNT        PIC S9(9)V9(2) COMP-3.
001450           05  WS-DISCOUNT-AMT       PIC S9(9)V9(2) COMP-3.
001460* SWITCHES AREA
001470           05  END-OF-FILE-INDICATOR PIC X(1).
001480               88  END-OF-FILE       VALUE 'Y'.
001490           05  WS-CART-EMPTY-IND     PIC X(1).
001500               88  WS-CART-IS-EMPTY  VALUE 'Y'.
001510           05  WS-PROD-FOUND-IND     PIC X(1).
001520               88  WS-PRODUCT-FOUND  VALUE 'Y'.
001530           05  WS-FLOOR-FOUND-IND    PIC X(1).
001540               88  WS-FLOOR-FOUND    VALUE 'Y'.
001550           05  FILLER                PIC X(04).
001560       EJECT
001570******************************************************************
001580*                     DATE WORK AREA                             *
001590******************************************************************
001600       01  WS-DATE-WORK-AREA.
001610           05  WS-CURR-DATE-6        PIC 9(6).
001620           05  WS-CURR-DATE-6R REDEFINES WS-CURR-DATE-6.
001630               10  WS-CURR-YY        PIC 9(2).
001640               10  WS-CURR-MM        PIC 9(2).
001650               10  WS-CURR-DD        PIC 9(2).
001660           05  WS-TODAY-CCYYMMDD     PIC 9(8).
001670           05  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
001680               10  WS-TODAY-CC       PIC 9(2).
001690               10  WS-TODAY-YY       PIC 9(2).
001700               10  WS-TODAY-MM       PIC 9(2).
001710               10  WS-TODAY-DD       PIC 9(2).
001720           05  FILLER                PIC X(04).
001730       EJECT
001740******************************************************************
001750*         CATALOG LOAD RESTORE-SHAPED WORK AREA                  *
001760******************************************************************
001770       01  WS-SAVED-CATALOG-ENTRY.
001780           COPY CPCPNREC REPLACING ==CPN-== BY ==SAV-==.
001790       EJECT
001800******************************************************************
001810*   CONSOLE TRACE AREA - LETS OPERATIONS UNSTRING A PACKED       *
001820*   DISCOUNT AMOUNT FOR A READABLE DISPLAY LINE WITHOUT A        *
001830*   SEPARATE EDITED PICTURE FIELD FOR EVERY AMOUNT IN THE RUN.   *
001840******************************************************************
001850       01  WS-DISCOUNT-TRACE-AMT     PIC S9(9)V99.
001860       01  WS-DISCOUNT-TRACE-X REDEFINES
001870               WS-DISCOUNT-TRACE-AMT PIC X(11).
001880       EJECT
001890******************************************************************
001900*                     RUN COUNTERS                               *
001910******************************************************************
001920       77  WS-WRITE-CNTR          PIC 9(7)      COMP VALUE ZERO.
001930       EJECT
001940******************************************************************
001950*                        PROCEDURE DIVISION                      *
001960******************************************************************
001970       PROCEDURE DIVISION.
001980       0000-CONTROL-PROCESS.
001990           PERFORM 1000-INITIALIZATION
002000               THRU 1099-INITIALIZATION-EXIT.
002010           PERFORM 1100-OPEN-FILES
002020               THRU 1199-OPEN-FILES-EXIT.
002030           PERFORM 1200-LOAD-CATALOG-FROM-MASTER
002040               THRU 1299-LOAD-CATALOG-EXIT.
002050           PERFORM 2000-MAIN-PROCESS
002060               THRU 2000-MAIN-PROCESS-EXIT.
002070           PERFORM EOJ9000-CLOSE-FILES
002080               THRU EOJ9999-EXIT.
002090           GOBACK.
002100       EJECT
002110******************************************************************
002120*                         INITIALIZATION                         *
002130******************************************************************
002140       1000-INITIALIZATION.
002150           INITIALIZE VARIABLE-WORK-AREA.
002160           MOVE 1 TO CPN-NEXT-ID.
002170           MOVE ZERO TO CPN-CATALOG-COUNT.
002180           MOVE ZERO TO CPN-CIX-COUNT.
002190           MOVE ZERO TO CPN-PIX-COUNT.
002200           MOVE ZERO TO CPN-BIX-COUNT.
002210           MOVE ZERO TO CAR-LINE-COUNT.
002220           ACCEPT WS-CURR-DATE-6 FROM DATE.
002230           MOVE 20 TO WS-TODAY-CC.
002240           MOVE WS-CURR-YY TO WS-TODAY-YY.
002250           MOVE WS-CURR-MM TO WS-TODAY-MM.
002260           MOVE WS-CURR-DD TO WS-TODAY-DD.
002270           DISPLAY 'CPAPPLC RUN DATE ' WS-TODAY-CCYYMMDD.
002280       1099-INITIALIZATION-EXIT.
002290           EXIT.
002300       EJECT
002310******************************************************************
002320*                         OPEN ALL FILES                         *
002330******************************************************************
002340       1100-OPEN-FILES.
002350           OPEN INPUT COUPON-MASTER-FILE.
002360           IF WS-MASTER-FILE-STATUS NOT = '00'
002370               AND WS-MASTER-FILE-STATUS NOT = '05'
002380               DISPLAY MSG01-IO-ERROR ' CPNMSTR '
002390                       WS-MASTER-FILE-STATUS
002400               GO TO EOJ9900-ABEND
002410           END-IF.
002420           OPEN INPUT CART-ITEM-FILE.
002430           IF WS-CART-FILE-STATUS NOT = '00'
002440               DISPLAY MSG01-IO-ERROR ' CARTIN  '
002450                       WS-CART-FILE-STATUS
002460               GO TO EOJ9900-ABEND
002470           END-IF.
002480           OPEN OUTPUT APPLIC-COUPON-FILE.
002490           IF WS-APLC-FILE-STATUS NOT = '00'
002500               DISPLAY MSG01-IO-ERROR ' CPNAPLC '
002510                       WS-APLC-FILE-STATUS
002520               GO TO EOJ9900-ABEND
002530           END-IF.
002540       1199-OPEN-FILES-EXIT.
002550           EXIT.
002560       EJECT
002570******************************************************************
002580*          LOAD THE IN-MEMORY CATALOG FROM THE MASTER FILE       *
002590*   A NEW/EMPTY MASTER FILE (STATUS 05 ON OPEN) LEAVES THE       *
002600*   CATALOG EMPTY.  OTHERWISE EVERY RECORD PRESENT IS READ BY    *
002610*   RELATIVE RECORD NUMBER AND ITS INDEX ENTRY REBUILT.          *
002620******************************************************************
002630       1200-LOAD-CATALOG-FROM-MASTER.
002640           IF WS-MASTER-FILE-STATUS = '05'
002650               GO TO 1299-LOAD-CATALOG-EXIT
002660           END-IF.
002670           MOVE 1 TO WS-MASTER-REL-KEY.
002680           PERFORM 1210-READ-ONE-MASTER-RECORD
002690               UNTIL WS-MASTER-FILE-STATUS NOT = '00'.
002700       1299-LOAD-CATALOG-EXIT.
002710           EXIT.
002720       EJECT
002730       1210-READ-ONE-MASTER-RECORD.
002740           READ COUPON-MASTER-FILE INTO WS-SAVED-CATALOG-ENTRY.
002750           IF WS-MASTER-FILE-STATUS = '00'
002760               MOVE WS-MASTER-REL-KEY TO WS-CAT-SUB
002770               MOVE WS-SAVED-CATALOG-ENTRY
002780                   TO CPN-CATALOG-TABLE(WS-CAT-SUB)
002790               IF WS-CAT-SUB >= CPN-CATALOG-COUNT
002800                   MOVE WS-CAT-SUB TO CPN-CATALOG-COUNT
002810               END-IF
002820               PERFORM 1220-REBUILD-ONE-INDEX-ENTRY
002830               ADD 1 TO WS-MASTER-REL-KEY
002840           END-IF.
002850       1210-EXIT.
002860           EXIT.
002870       EJECT
002880*  THE KEY FIELD FOR A BXGY INDEX ENTRY IS A CPMAINT-ONLY
002890*  CONCERN (DUPLICATE-KEY VALIDATION) - RATING ONLY NEEDS THE
002900*  COUPON-ID AND ACTIVE FLAG, SO THEY ARE THE ONLY FIELDS
002910*  REBUILT HERE - CR-1349.
002920       1220-REBUILD-ONE-INDEX-ENTRY.
002930           IF NOT CPN-IS-ACTIVE OF CPN-CATALOG-TABLE(WS-CAT-SUB)
002940               GO TO 1220-EXIT
002950           END-IF.
002960           EVALUATE TRUE
002970               WHEN CPN-TYPE-CART-WISE OF
002980                   CPN-CATALOG-TABLE(WS-CAT-SUB)
002990                   ADD 1 TO CPN-CIX-COUNT
003000                   SET CPN-CIX-IX TO CPN-CIX-COUNT
003010                   MOVE CPN-THRESHOLD OF
003020                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003030                       TO CPN-CIX-THRESHOLD(CPN-CIX-IX)
003040                   MOVE CPN-DISCOUNT-PCT OF
003050                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003060                       TO CPN-CIX-DISCOUNT-PCT(CPN-CIX-IX)
003070                   MOVE CPN-COUPON-ID OF
003080                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003090                       TO CPN-CIX-COUPON-ID(CPN-CIX-IX)
003100               WHEN CPN-TYPE-PRODUCT-WISE OF
003110                   CPN-CATALOG-TABLE(WS-CAT-SUB)
003120                   ADD 1 TO CPN-PIX-COUNT
003130                   SET CPN-PIX-IX TO CPN-PIX-COUNT
003140                   MOVE CPN-PRODUCT-ID OF
003150                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003160                       TO CPN-PIX-PRODUCT-ID(CPN-PIX-IX)
003170                   MOVE CPN-DISCOUNT-PCT OF
003180                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003190                       TO CPN-PIX-DISCOUNT-PCT(CPN-PIX-IX)
003200                   MOVE CPN-COUPON-ID OF
003210                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003220                       TO CPN-PIX-COUPON-ID(CPN-PIX-IX)
003230               WHEN CPN-TYPE-BXGY OF
003240                   CPN-CATALOG-TABLE(WS-CAT-SUB)
003250                   ADD 1 TO CPN-BIX-COUNT
003260                   SET CPN-BIX-IX TO CPN-BIX-COUNT
003270                   MOVE 'Y' TO CPN-BIX-ACTIVE-FLAG(CPN-BIX-IX)
003280                   MOVE CPN-COUPON-ID OF
003290                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003300                       TO CPN-BIX-COUPON-ID(CPN-BIX-IX)
003310           END-EVALUATE.
003320       1220-EXIT.
003330           EXIT.
003340       EJECT
003350******************************************************************
003360*                         MAIN PROCESS                           *
003370******************************************************************
003380       2000-MAIN-PROCESS.
003390           PERFORM 2100-LOAD-CART
003400               THRU 2199-LOAD-CART-EXIT.
003410           PERFORM 2110-CHECK-CART-NOT-EMPTY
003420               THRU 2110-EXIT.
003430           IF NOT WS-CART-IS-EMPTY
003440               PERFORM 2200-RATE-PRODUCT-WISE-LINES
003450                   THRU 2299-EXIT
003460               PERFORM 2300-RATE-CART-WISE
003470                   THRU 2399-EXIT
003480               PERFORM 2400-RATE-ALL-BXGY
003490                   THRU 2499-EXIT
003500           END-IF.
003510       2000-MAIN-PROCESS-EXIT.
003520           EXIT.
003530       EJECT
003540******************************************************************
003550*                      LOAD THE SHOPPING CART                    *
003560******************************************************************
003570       2100-LOAD-CART.
003580           MOVE 'N' TO END-OF-FILE-INDICATOR.
003590           PERFORM 2101-READ-ONE-CART-LINE
003600               UNTIL END-OF-FILE.
003610       2199-LOAD-CART-EXIT.
003620           EXIT.
003630       EJECT
003640       2101-READ-ONE-CART-LINE.
003650           READ CART-ITEM-FILE.
003660           IF WS-CART-FILE-STATUS = '10'
003670               SET END-OF-FILE TO TRUE
003680           ELSE
003690               IF WS-CART-FILE-STATUS NOT = '00'
003700                   DISPLAY MSG01-IO-ERROR ' CARTIN  '
003710                           WS-CART-FILE-STATUS
003720                   GO TO EOJ9900-ABEND
003730               END-IF
003740               ADD 1 TO CAR-LINE-COUNT
003750               SET CPN-CAR-IX TO CAR-LINE-COUNT
003760               MOVE CART-ITEM-REC TO
003770                   CPN-CART-TABLE(CPN-CAR-IX)
003780               MOVE ZERO TO CAR-LINE-DISCOUNT(CPN-CAR-IX)
003790           END-IF.
003800       2101-EXIT.
003810           EXIT.
003820       EJECT
003830       2110-CHECK-CART-NOT-EMPTY.
003840           MOVE 'N' TO WS-CART-EMPTY-IND.
003850           IF CAR-LINE-COUNT = ZERO
003860               MOVE 'Y' TO WS-CART-EMPTY-IND
003870               DISPLAY MSG-CART-EMPTY
003880           END-IF.
003890       2110-EXIT.
003900           EXIT.
003910       EJECT
003920******************************************************************
003930*    RATE EVERY CART LINE AGAINST THE PRODUCT INDEX WHILE        *
003940*    ACCUMULATING THE CART TOTAL FOR THE LATER CART-WISE PASS.   *
003950******************************************************************
003960       2200-RATE-PRODUCT-WISE-LINES.
003970           MOVE ZERO TO WS-CART-TOTAL.
003980           SET CPN-CAR-IX TO 1.
003990           PERFORM 2210-RATE-ONE-PRODUCT-LINE
004000               VARYING CPN-CAR-IX FROM 1 BY 1
004010               UNTIL CPN-CAR-IX > CAR-LINE-COUNT.
004020       2299-EXIT.
004030           EXIT.
004040       EJECT
004050       2210-RATE-ONE-PRODUCT-LINE.
004060           COMPUTE WS-LINE-AMOUNT =
004070               CAR-UNIT-PRICE(CPN-CAR-IX) *
004080               CAR-QUANTITY(CPN-CAR-IX).
004090           ADD WS-LINE-AMOUNT TO WS-CART-TOTAL.
004100           MOVE 'N' TO WS-PROD-FOUND-IND.
004110           PERFORM 2211-CHECK-ONE-PRODUCT-ENTRY
004120               VARYING WS-IX-SUB FROM 1 BY 1
004130               UNTIL WS-IX-SUB > CPN-PIX-COUNT
004140               OR WS-PRODUCT-FOUND.
004150           IF WS-PRODUCT-FOUND
004160               COMPUTE WS-DISCOUNT-AMT ROUNDED =
004170                   WS-LINE-AMOUNT *
004180                   CPN-PIX-DISCOUNT-PCT(WS-IX-SUB) / 100
004190               MOVE CPN-PIX-COUPON-ID(WS-IX-SUB) TO APL-COUPON-ID
004200               MOVE 'PRODUCT-WISE' TO APL-COUPON-TYPE
004210               MOVE WS-DISCOUNT-AMT TO APL-DISCOUNT-AMOUNT
004220               PERFORM 2500-WRITE-APPLICABLE-RECORD
004230                   THRU 2599-EXIT
004240           END-IF.
004250       2210-EXIT.
004260           EXIT.
004270       EJECT
004280       2211-CHECK-ONE-PRODUCT-ENTRY.
004290           IF CPN-PIX-PRODUCT-ID(WS-IX-SUB) =
004300               CAR-PRODUCT-ID(CPN-CAR-IX)
004310               MOVE 'Y' TO WS-PROD-FOUND-IND
004320           END-IF.
004330       2211-EXIT.
004340           EXIT.
004350       EJECT
004360******************************************************************
004370*    FLOOR LOOKUP - LARGEST CPN-CIX-THRESHOLD NOT EXCEEDING THE  *
004380*    (TRUNCATED) CART TOTAL.  A MAX-VALUE SCAN IS USED INSTEAD   *
004390*    OF SEARCH ALL BECAUSE CPMAINT APPENDS NEW ENTRIES AT THE    *
004400*    END OF CPN-CART-INDEX, NOT IN SORTED POSITION - CR-1349.    *
004410******************************************************************
004420       2300-RATE-CART-WISE.
004430           COMPUTE WS-CART-TOTAL-INT = WS-CART-TOTAL.
004440           MOVE 'N' TO WS-FLOOR-FOUND-IND.
004450           MOVE ZERO TO WS-FLOOR-SUB.
004460           SET CPN-CIX-IX TO 1.
004470           PERFORM 2310-TEST-ONE-CART-THRESHOLD
004480               VARYING CPN-CIX-IX FROM 1 BY 1
004490               UNTIL CPN-CIX-IX > CPN-CIX-COUNT.
004500           IF WS-FLOOR-FOUND
004510               COMPUTE WS-DISCOUNT-AMT ROUNDED =
004520                   WS-CART-TOTAL *
004530                   CPN-CIX-DISCOUNT-PCT(WS-FLOOR-SUB) / 100
004540               MOVE CPN-CIX-COUPON-ID(WS-FLOOR-SUB)
004550                   TO APL-COUPON-ID
004560               MOVE 'CART-WISE' TO APL-COUPON-TYPE
004570               MOVE WS-DISCOUNT-AMT TO APL-DISCOUNT-AMOUNT
004580               PERFORM 2500-WRITE-APPLICABLE-RECORD
004590                   THRU 2599-EXIT
004600           END-IF.
004610       2399-EXIT.
004620           EXIT.
004630       EJECT
004640       2310-TEST-ONE-CART-THRESHOLD.
004650           IF CPN-CIX-THRESHOLD(CPN-CIX-IX) NOT >
004660               WS-CART-TOTAL-INT
004670               IF WS-FLOOR-SUB = ZERO
004680                   OR CPN-CIX-THRESHOLD(CPN-CIX-IX) >
004690                       CPN-CIX-THRESHOLD(WS-FLOOR-SUB)
004700                   SET WS-FLOOR-FOUND TO TRUE
004710                   SET WS-FLOOR-SUB TO CPN-CIX-IX
004720               END-IF
004730           END-IF.
004740       2310-EXIT.
004750           EXIT.
004760       EJECT
004770******************************************************************
004780*    SCAN EVERY ACTIVE BXGY COUPON IN INDEX ORDER AND RUN THE    *
004790*    SHARED RATING ROUTINE (CPBXGRTE) IN PROBE-ONLY MODE - A     *
004800*    PROBE MUST NOT LEAVE ANY CART LINE'S DISCOUNT POSTED.       *
004810******************************************************************
004820       2400-RATE-ALL-BXGY.
004830           SET CPN-BIX-IX TO 1.
004840           PERFORM 2410-RATE-ONE-BXGY-ENTRY
004850               VARYING CPN-BIX-IX FROM 1 BY 1
004860               UNTIL CPN-BIX-IX > CPN-BIX-COUNT.
004870       2499-EXIT.
004880           EXIT.
004890       EJECT
004900       2410-RATE-ONE-BXGY-ENTRY.
004910           IF CPN-BIX-IS-ACTIVE(CPN-BIX-IX)
004920               SET CPN-CAT-IX TO CPN-BIX-COUPON-ID(CPN-BIX-IX)
004930               SET WS-BXGY-PROBE-ONLY TO TRUE
004940               PERFORM 8000-RATE-BXGY-COUPON
004950                   THRU 8000-EXIT
004960               IF WS-BXGY-FREE-TOTAL > ZERO
004970                   MOVE CPN-BIX-COUPON-ID(CPN-BIX-IX)
004980                       TO APL-COUPON-ID
004990                   MOVE 'BXGY' TO APL-COUPON-TYPE
005000                   MOVE WS-BXGY-FREE-TOTAL TO
005010                       APL-DISCOUNT-AMOUNT
005020                   PERFORM 2500-WRITE-APPLICABLE-RECORD
005030                       THRU 2599-EXIT
005040               END-IF
005050           END-IF.
005060       2410-EXIT.
005070           EXIT.
005080       EJECT
005090       2500-WRITE-APPLICABLE-RECORD.
005100           MOVE APL-DISCOUNT-AMOUNT TO WS-DISCOUNT-TRACE-AMT.
005110           WRITE APPLICABLE-COUPON-REC.
005120           IF WS-APLC-FILE-STATUS NOT = '00'
005130               DISPLAY MSG01-IO-ERROR ' CPNAPLC '
005140                       WS-APLC-FILE-STATUS
005150               GO TO EOJ9900-ABEND
005160           END-IF.
005170           ADD 1 TO WS-WRITE-CNTR.
005180           DISPLAY 'APPLICABLE COUPON ' APL-COUPON-ID
005190                   ' DISCOUNT ' WS-DISCOUNT-TRACE-X.
005200       2599-EXIT.
005210           EXIT.
005220       EJECT
005230       COPY CPBXGRTE.
005240       EJECT
005250******************************************************************
005260*                       END OF JOB PROCESSING                    *
005270******************************************************************
005280       EOJ9000-CLOSE-FILES.
005290           CLOSE COUPON-MASTER-FILE.
005300           CLOSE CART-ITEM-FILE.
005310           CLOSE APPLIC-COUPON-FILE.
005320           DISPLAY 'CPAPPLC PROCESSING COMPLETE'.
005330           DISPLAY 'CART LINES READ:            ' CAR-LINE-COUNT.
005340           DISPLAY 'APPLICABLE RECORDS WRITTEN: ' WS-WRITE-CNTR.
005350           GO TO EOJ9999-EXIT.
005360       EOJ9900-ABEND.
005370           DISPLAY 'PROGRAM ABENDING - CPAPPLC'.
005380       EOJ9999-EXIT.
005390           EXIT.
005400 
