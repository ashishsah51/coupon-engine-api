000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID. CPAPPLY.
000120       AUTHOR. R K LEWANDOWSKI.
000130       INSTALLATION. T54 DATA CENTER.
000140       DATE-WRITTEN. 04/1995.
000150       DATE-COMPILED.
000160       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170       ENVIRONMENT DIVISION.
000180       CONFIGURATION SECTION.
000190       SPECIAL-NAMES.
000200           C01 IS TOP-OF-FORM.
000210       INPUT-OUTPUT SECTION.
000220       FILE-CONTROL.
000230           SELECT COUPON-MASTER-FILE ASSIGN TO CPNMSTR
000240               ORGANIZATION IS RELATIVE
000250               ACCESS MODE IS DYNAMIC
000260               RELATIVE KEY IS WS-MASTER-REL-KEY
000270               FILE STATUS IS WS-MASTER-FILE-STATUS.
000280           SELECT CART-ITEM-FILE ASSIGN TO CARTIN
000290               ORGANIZATION IS SEQUENTIAL
000300               FILE STATUS IS WS-CART-FILE-STATUS.
000310           SELECT APPLY-REQUEST-FILE ASSIGN TO APQIN
000320               ORGANIZATION IS SEQUENTIAL
000330               FILE STATUS IS WS-APQ-FILE-STATUS.
000340           SELECT APPLY-RESULT-FILE ASSIGN TO CPNAPLY
000350               ORGANIZATION IS SEQUENTIAL
000360               FILE STATUS IS WS-APY-FILE-STATUS.
000370       DATA DIVISION.
000380       FILE SECTION.
000390       FD  COUPON-MASTER-FILE
000400           RECORDING MODE IS F
000410           BLOCK CONTAINS 0 RECORDS.
000420       01  COUPON-MASTER-REC.
000430           COPY CPCPNREC REPLACING ==CPN-== BY ==MST-==.
000440       FD  CART-ITEM-FILE
000450           RECORDING MODE IS F
000460           BLOCK CONTAINS 0 RECORDS.
000470       01  CART-ITEM-REC.
000480           COPY CPCARREC REPLACING ==CAR-== BY ==CIR-==.
000490       FD  APPLY-REQUEST-FILE
000500           RECORDING MODE IS F
000510           BLOCK CONTAINS 0 RECORDS.
000520       01  APPLY-REQUEST-REC.
000530           COPY CPAPQREC.
000540       FD  APPLY-RESULT-FILE
000550           RECORDING MODE IS F
000560           BLOCK CONTAINS 0 RECORDS.
000570       01  APPLY-RESULT-REC.
000580           COPY CPAPYREC.
000590******************************************************************
000600*                                                                *
000610*A    ABSTRACT..                                                 *
000620*  CPAPPLY APPLIES ONE COUPON, NAMED ON THE APPLY-REQUEST-FILE,  *
000630*  TO A SHOPPING CART.  THE CART IS REJECTED IF EMPTY, THE       *
000640*  COUPON IS REJECTED IF IT DOES NOT EXIST OR IS NOT ACTIVE, AND *
000650*  OTHERWISE THE COUPON'S TYPE DRIVES ONE OF THREE RATING PATHS  *
000660*  (CART-WISE, PRODUCT-WISE, BXGY).  BXGY USES THE SAME SHARED   *
000670*  RATING ROUTINE AS CPAPPLC (CPBXGRTE) BUT IN POST-LINES MODE   *
000680*  SO THE DISCOUNT IS ACTUALLY WRITTEN BACK TO THE CART LINES.   *
000690*  ONE APPLY-RESULT-REC IS WRITTEN PER RUN.                      *
000700*                                                                *
000710*J    JCL..                                                      *
000720*                                                                *
000730* //CPAPPLY EXEC PGM=CPAPPLY                                     *
000740* //SYSOUT   DD SYSOUT=*                                         *
000750* //CPNMSTR  DD DSN=T54.COUPON.MASTER.DATA,DISP=SHR              *
000760* //CARTIN   DD DSN=T54.COUPON.CART.DATA,DISP=SHR                *
000770* //APQIN    DD DSN=T54.COUPON.APPLY.REQUEST,DISP=SHR            *
000780* //CPNAPLY  DD DSN=T54.COUPON.APPLY.RESULT,DISP=(,CATLG,CATLG)  *
000790* //SYSIPT   DD DUMMY                                            *
000800* //*                                                            *
000810*                                                                *
000820*P    ENTRY PARAMETERS..                                         *
000830*     NONE - THE COUPON-ID TO APPLY IS READ FROM APQIN.          *
000840*                                                                *
000850*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000860*     I/O ERROR ON FILES.  AN EMPTY APQIN FILE IS AN ABEND - A   *
000870*     RUN WITH NOTHING TO APPLY IS A SETUP ERROR, NOT A REJECT.  *
000880*     AN EMPTY CART OR INVALID CART LINE DATA IS LOGGED AND THE  *
000890*     RUN ENDS WITH NO RESULT RECORD WRITTEN - NOT AN ABEND.     *
000900*                                                                *
000910*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000920*     NONE - SELF CONTAINED.                                     *
000930*                                                                *
000940*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000950*     CPN-CATALOG-TABLE (COPY MEMBER CPCPNTAB) - LOOKED UP       *
000960*     DIRECTLY BY RELATIVE SLOT NUMBER, SEE 2150 BELOW.  CPN-    *
000970*     CART-TABLE AND THE WS-BXGY-xxx SCRATCH AREAS (CPBXGWS).    *
000980*                                                                *
000990******************************************************************
001000* CHANGE LOG                                                     *
001010* 95-04-03  RKL  ORIGINAL PROGRAM - APPLY ONE COUPON TO A CART   *
001020* 95-04-11  RKL  CART-WISE APPLY REJECTS ANY LINE WITH A NON-    *
001030*                POSITIVE UNIT-PRICE OR QUANTITY - "INVALID      *
001040*                CART ITEM DATA" - KEEPS A BAD CART LINE FROM    *
001050*                SKEWING THE DISCOUNT MATH DOWNSTREAM -          *
001060*                REQ CR-1142                                     *
001070* 95-06-02  RKL  COUPON LOOKUP USES THE CATALOG'S DENSE SLOT     *
001080*                NUMBERING (SLOT = COUPON-ID) - NO SEARCH IS     *
001090*                NEEDED, SEE 2150-LOOKUP-AND-CHECK-COUPON        *
001100* 97-11-18  DWP  ADDED BXGY APPLY PATH - REQ CR-1140             *
001110* 98-05-19  DWP  BXGY RATING LOGIC SPLIT OUT TO CPBXGRTE SO      *
001120*                CPAPPLC COULD SHARE IT WITHOUT DUPLICATING THE  *
001130*                SET-COUNT/UNIT-SORT CODE - REQ CR-1205          *
001140* 99-01-25  RKL  Y2K - MASTER LOAD WIDENS START/EXPIRY DATES TO  *
001150*                CCYYMMDD THE SAME AS CPAPPLC, WS-TODAY-CC       *
001160*                HARD-CODED 20                                   *
001170* 00-03-14  JKT  BXGY INDEX REBUILD NO LONGER BUILDS THE DUP-KEY *
001180*                STRING ON CATALOG LOAD - SAME SIMPLIFICATION AS *
001190*                CPAPPLC, RATING NEVER READS THE KEY - CR-1349   *
001200* 03-05-02  JKT  REJECT CASES (COUPON NOT FOUND/NOT ACTIVE) NOW  *
001210*                WRITE A RESULT RECORD CARRYING THE RETURN CODE  *
001220*                INSTEAD OF BEING SILENTLY DROPPED - CR-1541     *
001230* 04-02-11  DWP  LINE-VALIDITY CHECK MOVED OUT OF THE CART-WISE  *
001240*                PATH ONLY - NOW RUN FOR EVERY COUPON TYPE       *
001250*                BEFORE DISPATCH SO A BAD LINE IS REJECTED NO    *
001260*                MATTER WHICH APPLY PATH RUNS - CR-1402          *
001270******************************************************************
001280       EJECT
001290       WORKING-STORAGE SECTION.
001300       01  FILLER PIC X(32)
001310           VALUE 'CPAPPLY WORKING STORAGE BEGINS '.
001320******************************************************************
001330*                         DATA AREAS                             *
001340******************************************************************
001350       COPY CPCPNTAB.
001360       COPY CPBXGWS.
001370       EJECT
001380******************************************************************
001390*                     READ ONLY CONSTANTS                        *
001400******************************************************************
001410       01  READ-ONLY-WORK-AREA.
001420           05  MSG01-IO-ERROR        PIC X(19)
001430                                 VALUE 'I/O ERROR ON FILE -'.
001440           05  MSG-CART-EMPTY        PIC X(40) VALUE
001450             'CART ITEMS CANNOT BE EMPTY'.
001460           05  MSG-NO-REQUEST        PIC X(40) VALUE
001470             'NO APPLY REQUEST RECORD PRESENT ON APQIN'.
001480           05  MSG-INVALID-ITEM      PIC X(40) VALUE
001490             'INVALID CART ITEM DATA'.
001500           05  FILLER                PIC X(04).
001510       EJECT
001520******************************************************************
001530*                     VARIABLE WORK AREA                         *
001540******************************************************************
001550       01  VARIABLE-WORK-AREA.
001560           05  WS-MASTER-REL-KEY     PIC 9(9)      COMP.
001570           05  WS-MASTER-FILE-STATUS PIC X(2).
001580           05  WS-CART-FILE-STATUS   PIC X(2).
001590           05  WS-APQ-FILE-STATUS    PIC X(2).
001600           05  WS-APY-FILE-STATUS    PIC X(2).
001610           05  WS-CAT-SUB            PIC 9(9)      COMP.
001620           05  WS-REQUESTED-COUPON-ID PIC 9(9)     COMP.
001630           05  WS-LINE-SUB           PIC 9(3)      COMP.
001640           05  WS-CART-TOTAL         PIC S9(9)V9(2) COMP-3.
001650* SWITCHES AREA
001660           05  END-OF-FILE-INDICATOR PIC X(1).
001670               88  END-OF-FILE       VALUE 'Y'.
001680           05  WS-CART-EMPTY-IND     PIC X(1).
001690               88  WS-CART-IS-EMPTY  VALUE 'Y'.
001700           05  WS-REJECT-IND         PIC X(1).
001710               88  WS-REQUEST-REJECTED VALUE 'Y'.
001720           05  FILLER                PIC X(04).
001730       EJECT
001740******************************************************************
001750*                     DATE WORK AREA                             *
001760******************************************************************
001770       01  WS-DATE-WORK-AREA.
001780           05  WS-CURR-DATE-6        PIC 9(6).
001790           05  WS-CURR-DATE-6R REDEFINES WS-CURR-DATE-6.
001800               10  WS-CURR-YY        PIC 9(2).
001810               10  WS-CURR-MM        PIC 9(2).
001820               10  WS-CURR-DD        PIC 9(2).
001830           05  WS-TODAY-CCYYMMDD     PIC 9(8).
001840           05  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
001850               10  WS-TODAY-CC       PIC 9(2).
001860               10  WS-TODAY-YY       PIC 9(2).
001870               10  WS-TODAY-MM       PIC 9(2).
001880               10  WS-TODAY-DD       PIC 9(2).
001890           05  FILLER                PIC X(04).
001900       EJECT
001910******************************************************************
001920*         CATALOG LOAD RESTORE-SHAPED WORK AREA                  *
001930******************************************************************
001940       01  WS-SAVED-CATALOG-ENTRY.
001950           COPY CPCPNREC REPLACING ==CPN-== BY ==SAV-==.
001960       EJECT
001970******************************************************************
001980*   CONSOLE TRACE AREA - LETS OPERATIONS UNSTRING A PACKED       *
001990*   DISCOUNT AMOUNT FOR A READABLE DISPLAY LINE WITHOUT A        *
002000*   SEPARATE EDITED PICTURE FIELD FOR EVERY AMOUNT IN THE RUN.   *
002010******************************************************************
002020       01  WS-DISCOUNT-TRACE-AMT     PIC S9(9)V99.
002030       01  WS-DISCOUNT-TRACE-X REDEFINES
002040               WS-DISCOUNT-TRACE-AMT PIC X(11).
002050       EJECT
002060******************************************************************
002070*                     RUN COUNTERS                              *
002080******************************************************************
002090       77  WS-WRITE-CNTR          PIC 9(7)      COMP VALUE ZERO.
002100       EJECT
002110******************************************************************
002120*                        PROCEDURE DIVISION                      *
002130******************************************************************
002140       PROCEDURE DIVISION.
002150       0000-CONTROL-PROCESS.
002160           PERFORM 1000-INITIALIZATION
002170               THRU 1099-INITIALIZATION-EXIT.
002180           PERFORM 1100-OPEN-FILES
002190               THRU 1199-OPEN-FILES-EXIT.
002200           PERFORM 1200-LOAD-CATALOG-FROM-MASTER
002210               THRU 1299-LOAD-CATALOG-EXIT.
002220           PERFORM 1300-READ-APPLY-REQUEST
002230               THRU 1399-EXIT.
002240           PERFORM 2000-MAIN-PROCESS
002250               THRU 2000-MAIN-PROCESS-EXIT.
002260           PERFORM EOJ9000-CLOSE-FILES
002270               THRU EOJ9999-EXIT.
002280           GOBACK.
002290       EJECT
002300******************************************************************
002310*                         INITIALIZATION                         *
002320******************************************************************
002330       1000-INITIALIZATION.
002340           INITIALIZE VARIABLE-WORK-AREA.
002350           MOVE 1 TO CPN-NEXT-ID.
002360           MOVE ZERO TO CPN-CATALOG-COUNT.
002370           MOVE ZERO TO CPN-CIX-COUNT.
002380           MOVE ZERO TO CPN-PIX-COUNT.
002390           MOVE ZERO TO CPN-BIX-COUNT.
002400           MOVE ZERO TO CAR-LINE-COUNT.
002410           ACCEPT WS-CURR-DATE-6 FROM DATE.
002420           MOVE 20 TO WS-TODAY-CC.
002430           MOVE WS-CURR-YY TO WS-TODAY-YY.
002440           MOVE WS-CURR-MM TO WS-TODAY-MM.
002450           MOVE WS-CURR-DD TO WS-TODAY-DD.
002460           DISPLAY 'CPAPPLY RUN DATE ' WS-TODAY-CCYYMMDD.
002470       1099-INITIALIZATION-EXIT.
002480           EXIT.
002490       EJECT
002500******************************************************************
002510*                         OPEN ALL FILES                         *
002520******************************************************************
002530       1100-OPEN-FILES.
002540           OPEN INPUT COUPON-MASTER-FILE.
002550           IF WS-MASTER-FILE-STATUS NOT = '00'
002560               AND WS-MASTER-FILE-STATUS NOT = '05'
002570               DISPLAY MSG01-IO-ERROR ' CPNMSTR '
002580                       WS-MASTER-FILE-STATUS
002590               GO TO EOJ9900-ABEND
002600           END-IF.
002610           OPEN INPUT CART-ITEM-FILE.
002620           IF WS-CART-FILE-STATUS NOT = '00'
002630               DISPLAY MSG01-IO-ERROR ' CARTIN  '
002640                       WS-CART-FILE-STATUS
002650               GO TO EOJ9900-ABEND
002660           END-IF.
002670           OPEN INPUT APPLY-REQUEST-FILE.
002680           IF WS-APQ-FILE-STATUS NOT = '00'
002690               DISPLAY MSG01-IO-ERROR ' APQIN   '
002700                       WS-APQ-FILE-STATUS
002710               GO TO EOJ9900-ABEND
002720           END-IF.
002730           OPEN OUTPUT APPLY-RESULT-FILE.
002740           IF WS-APY-FILE-STATUS NOT = '00'
002750               DISPLAY MSG01-IO-ERROR ' CPNAPLY '
002760                       WS-APY-FILE-STATUS
002770               GO TO EOJ9900-ABEND
002780           END-IF.
002790       1199-OPEN-FILES-EXIT.
002800           EXIT.
002810       EJECT
002820******************************************************************
002830*          LOAD THE IN-MEMORY CATALOG FROM THE MASTER FILE       *
002840*   A NEW/EMPTY MASTER FILE (STATUS 05 ON OPEN) LEAVES THE       *
002850*   CATALOG EMPTY.  OTHERWISE EVERY RECORD PRESENT IS READ BY    *
002860*   RELATIVE RECORD NUMBER AND ITS INDEX ENTRY REBUILT.          *
002870******************************************************************
002880       1200-LOAD-CATALOG-FROM-MASTER.
002890           IF WS-MASTER-FILE-STATUS = '05'
002900               GO TO 1299-LOAD-CATALOG-EXIT
002910           END-IF.
002920           MOVE 1 TO WS-MASTER-REL-KEY.
002930           PERFORM 1210-READ-ONE-MASTER-RECORD
002940               UNTIL WS-MASTER-FILE-STATUS NOT = '00'.
002950       1299-LOAD-CATALOG-EXIT.
002960           EXIT.
002970       EJECT
002980       1210-READ-ONE-MASTER-RECORD.
002990           READ COUPON-MASTER-FILE INTO WS-SAVED-CATALOG-ENTRY.
003000           IF WS-MASTER-FILE-STATUS = '00'
003010               MOVE WS-MASTER-REL-KEY TO WS-CAT-SUB
003020               MOVE WS-SAVED-CATALOG-ENTRY
003030                   TO CPN-CATALOG-TABLE(WS-CAT-SUB)
003040               IF WS-CAT-SUB >= CPN-CATALOG-COUNT
003050                   MOVE WS-CAT-SUB TO CPN-CATALOG-COUNT
003060               END-IF
003070               PERFORM 1220-REBUILD-ONE-INDEX-ENTRY
003080               ADD 1 TO WS-MASTER-REL-KEY
003090           END-IF.
003100       1210-EXIT.
003110           EXIT.
003120       EJECT
003130*  THE KEY FIELD FOR A BXGY INDEX ENTRY IS A CPMAINT-ONLY
003140*  CONCERN (DUPLICATE-KEY VALIDATION) - RATING ONLY NEEDS THE
003150*  COUPON-ID AND ACTIVE FLAG, SO THEY ARE THE ONLY FIELDS
003160*  REBUILT HERE - CR-1349.
003170       1220-REBUILD-ONE-INDEX-ENTRY.
003180           IF NOT CPN-IS-ACTIVE OF CPN-CATALOG-TABLE(WS-CAT-SUB)
003190               GO TO 1220-EXIT
003200           END-IF.
003210           EVALUATE TRUE
003220               WHEN CPN-TYPE-CART-WISE OF
003230                   CPN-CATALOG-TABLE(WS-CAT-SUB)
003240                   ADD 1 TO CPN-CIX-COUNT
003250                   SET CPN-CIX-IX TO CPN-CIX-COUNT
003260                   MOVE CPN-THRESHOLD OF
003270                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003280                       TO CPN-CIX-THRESHOLD(CPN-CIX-IX)
003290                   MOVE CPN-DISCOUNT-PCT OF
003300                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003310                       TO CPN-CIX-DISCOUNT-PCT(CPN-CIX-IX)
003320                   MOVE CPN-COUPON-ID OF
003330                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003340                       TO CPN-CIX-COUPON-ID(CPN-CIX-IX)
003350               WHEN CPN-TYPE-PRODUCT-WISE OF
003360                   CPN-CATALOG-TABLE(WS-CAT-SUB)
003370                   ADD 1 TO CPN-PIX-COUNT
003380                   SET CPN-PIX-IX TO CPN-PIX-COUNT
003390                   MOVE CPN-PRODUCT-ID OF
003400                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003410                       TO CPN-PIX-PRODUCT-ID(CPN-PIX-IX)
003420                   MOVE CPN-DISCOUNT-PCT OF
003430                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003440                       TO CPN-PIX-DISCOUNT-PCT(CPN-PIX-IX)
003450                   MOVE CPN-COUPON-ID OF
003460                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003470                       TO CPN-PIX-COUPON-ID(CPN-PIX-IX)
003480               WHEN CPN-TYPE-BXGY OF
003490                   CPN-CATALOG-TABLE(WS-CAT-SUB)
003500                   ADD 1 TO CPN-BIX-COUNT
003510                   SET CPN-BIX-IX TO CPN-BIX-COUNT
003520                   MOVE 'Y' TO CPN-BIX-ACTIVE-FLAG(CPN-BIX-IX)
003530                   MOVE CPN-COUPON-ID OF
003540                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003550                       TO CPN-BIX-COUPON-ID(CPN-BIX-IX)
003560           END-EVALUATE.
003570       1220-EXIT.
003580           EXIT.
003590       EJECT
003600******************************************************************
003610*    READ THE ONE APPLY-REQUEST RECORD.  AN EMPTY APQIN IS A     *
003620*    SETUP ERROR (NOTHING TO APPLY) AND ABENDS THE RUN.          *
003630******************************************************************
003640       1300-READ-APPLY-REQUEST.
003650           READ APPLY-REQUEST-FILE.
003660           IF WS-APQ-FILE-STATUS = '10'
003670               DISPLAY MSG-NO-REQUEST
003680               GO TO EOJ9900-ABEND
003690           END-IF.
003700           IF WS-APQ-FILE-STATUS NOT = '00'
003710               DISPLAY MSG01-IO-ERROR ' APQIN   '
003720                       WS-APQ-FILE-STATUS
003730               GO TO EOJ9900-ABEND
003740           END-IF.
003750           MOVE APQ-COUPON-ID TO WS-REQUESTED-COUPON-ID.
003760       1399-EXIT.
003770           EXIT.
003780       EJECT
003790******************************************************************
003800*                         MAIN PROCESS                           *
003810******************************************************************
003820       2000-MAIN-PROCESS.
003830           PERFORM 2100-LOAD-CART
003840               THRU 2199-LOAD-CART-EXIT.
003850           PERFORM 2110-CHECK-CART-NOT-EMPTY
003860               THRU 2110-EXIT.
003870           IF NOT WS-CART-IS-EMPTY
003880               PERFORM 2120-CHECK-ALL-LINES-VALID
003890                   THRU 2120-EXIT
003900               MOVE ZERO TO APY-TOTAL-AMOUNT
003910               MOVE ZERO TO APY-TOTAL-DISCOUNT
003920               MOVE ZERO TO APY-FINAL-AMOUNT
003930               IF NOT WS-REQUEST-REJECTED
003940                   PERFORM 2150-LOOKUP-AND-CHECK-COUPON
003950                       THRU 2150-EXIT
003960                   IF APY-RC-OK
003970                       PERFORM 2200-APPLY-BY-TYPE
003980                           THRU 2299-EXIT
003990                   END-IF
004000               END-IF
004010               IF NOT WS-REQUEST-REJECTED
004020                   PERFORM 2600-WRITE-APPLY-RESULT
004030                       THRU 2699-EXIT
004040               END-IF
004050           END-IF.
004060       2000-MAIN-PROCESS-EXIT.
004070           EXIT.
004080       EJECT
004090******************************************************************
004100*                      LOAD THE SHOPPING CART                    *
004110******************************************************************
004120       2100-LOAD-CART.
004130           MOVE 'N' TO END-OF-FILE-INDICATOR.
004140           PERFORM 2101-READ-ONE-CART-LINE
004150               UNTIL END-OF-FILE.
004160       2199-LOAD-CART-EXIT.
004170           EXIT.
004180       EJECT
004190       2101-READ-ONE-CART-LINE.
004200           READ CART-ITEM-FILE.
004210           IF WS-CART-FILE-STATUS = '10'
004220               SET END-OF-FILE TO TRUE
004230           ELSE
004240               IF WS-CART-FILE-STATUS NOT = '00'
004250                   DISPLAY MSG01-IO-ERROR ' CARTIN  '
004260                           WS-CART-FILE-STATUS
004270                   GO TO EOJ9900-ABEND
004280               END-IF
004290               ADD 1 TO CAR-LINE-COUNT
004300               SET CPN-CAR-IX TO CAR-LINE-COUNT
004310               MOVE CART-ITEM-REC TO
004320                   CPN-CART-TABLE(CPN-CAR-IX)
004330               MOVE ZERO TO CAR-LINE-DISCOUNT(CPN-CAR-IX)
004340           END-IF.
004350       2101-EXIT.
004360           EXIT.
004370       EJECT
004380       2110-CHECK-CART-NOT-EMPTY.
004390           MOVE 'N' TO WS-CART-EMPTY-IND.
004400           IF CAR-LINE-COUNT = ZERO
004410               MOVE 'Y' TO WS-CART-EMPTY-IND
004420               DISPLAY MSG-CART-EMPTY
004430           END-IF.
004440       2110-EXIT.
004450           EXIT.
004460       EJECT
004470******************************************************************
004480* CHECK EVERY CART LINE FOR A NON-POSITIVE UNIT-PRICE OR         *
004490* QUANTITY BEFORE DISPATCHING BY COUPON-TYPE, SO A BAD LINE      *
004500* IS REJECTED NO MATTER WHICH APPLY PATH RUNS - CR-1402.         *
004510******************************************************************
004520       2120-CHECK-ALL-LINES-VALID.
004530           SET CPN-CAR-IX TO 1.
004540           PERFORM 2121-CHECK-ONE-LINE-VALID
004550               VARYING CPN-CAR-IX FROM 1 BY 1
004560               UNTIL CPN-CAR-IX > CAR-LINE-COUNT
004570               OR WS-REQUEST-REJECTED.
004580       2120-EXIT.
004590           EXIT.
004600       EJECT
004610       2121-CHECK-ONE-LINE-VALID.
004620           IF CAR-UNIT-PRICE(CPN-CAR-IX) NOT > ZERO
004630               OR CAR-QUANTITY(CPN-CAR-IX) NOT > ZERO
004640               DISPLAY MSG-INVALID-ITEM
004650               SET WS-REQUEST-REJECTED TO TRUE
004660           END-IF.
004670       2121-EXIT.
004680           EXIT.
004690       EJECT
004700******************************************************************
004710*    LOOKUP THE REQUESTED COUPON - THE CATALOG TABLE SLOT        *
004720*    NUMBER EQUALS THE COUPON-ID (ASSIGNED IN THAT ORDER BY      *
004730*    CPMAINT), SO A DIRECT SUBSCRIPT REPLACES A SEARCH - CR-1142.*
004740******************************************************************
004750       2150-LOOKUP-AND-CHECK-COUPON.
004760           MOVE WS-REQUESTED-COUPON-ID TO APY-COUPON-ID.
004770           IF WS-REQUESTED-COUPON-ID = ZERO
004780               OR WS-REQUESTED-COUPON-ID > CPN-CATALOG-COUNT
004790               SET APY-RC-NOT-FOUND TO TRUE
004800           ELSE
004810               SET CPN-CAT-IX TO WS-REQUESTED-COUPON-ID
004820               IF NOT CPN-IS-ACTIVE OF
004830                   CPN-CATALOG-TABLE(CPN-CAT-IX)
004840                   SET APY-RC-NOT-ACTIVE TO TRUE
004850               ELSE
004860                   SET APY-RC-OK TO TRUE
004870               END-IF
004880           END-IF.
004890       2150-EXIT.
004900           EXIT.
004910       EJECT
004920******************************************************************
004930*    COMMON PRICING STEPS THEN DISPATCH BY COUPON-TYPE.          *
004940******************************************************************
004950       2200-APPLY-BY-TYPE.
004960           PERFORM 2210-ZERO-ALL-LINE-DISCOUNTS
004970               THRU 2210-EXIT.
004980           PERFORM 2220-COMPUTE-CART-TOTAL
004990               THRU 2220-EXIT.
005000           MOVE WS-CART-TOTAL TO APY-TOTAL-AMOUNT.
005010           EVALUATE TRUE
005020               WHEN CPN-TYPE-CART-WISE OF
005030                   CPN-CATALOG-TABLE(CPN-CAT-IX)
005040                   PERFORM 2300-APPLY-CART-WISE
005050                       THRU 2399-EXIT
005060               WHEN CPN-TYPE-PRODUCT-WISE OF
005070                   CPN-CATALOG-TABLE(CPN-CAT-IX)
005080                   PERFORM 2400-APPLY-PRODUCT-WISE
005090                       THRU 2499-EXIT
005100               WHEN CPN-TYPE-BXGY OF
005110                   CPN-CATALOG-TABLE(CPN-CAT-IX)
005120                   PERFORM 2500-APPLY-BXGY
005130                       THRU 2599-EXIT
005140           END-EVALUATE.
005150       2299-EXIT.
005160           EXIT.
005170       EJECT
005180       2210-ZERO-ALL-LINE-DISCOUNTS.
005190           SET CPN-CAR-IX TO 1.
005200           PERFORM 2211-ZERO-ONE-LINE-DISCOUNT
005210               VARYING CPN-CAR-IX FROM 1 BY 1
005220               UNTIL CPN-CAR-IX > CAR-LINE-COUNT.
005230       2210-EXIT.
005240           EXIT.
005250       EJECT
005260       2211-ZERO-ONE-LINE-DISCOUNT.
005270           MOVE ZERO TO CAR-LINE-DISCOUNT(CPN-CAR-IX).
005280       2211-EXIT.
005290           EXIT.
005300       EJECT
005310       2220-COMPUTE-CART-TOTAL.
005320           MOVE ZERO TO WS-CART-TOTAL.
005330           SET CPN-CAR-IX TO 1.
005340           PERFORM 2221-ADD-ONE-LINE-AMOUNT
005350               VARYING CPN-CAR-IX FROM 1 BY 1
005360               UNTIL CPN-CAR-IX > CAR-LINE-COUNT.
005370       2220-EXIT.
005380           EXIT.
005390       EJECT
005400       2221-ADD-ONE-LINE-AMOUNT.
005410           COMPUTE WS-CART-TOTAL = WS-CART-TOTAL +
005420               CAR-UNIT-PRICE(CPN-CAR-IX) *
005430               CAR-QUANTITY(CPN-CAR-IX).
005440       2221-EXIT.
005450           EXIT.
005460       EJECT
005470******************************************************************
005480* CART-WISE APPLY - THE LINE-VALIDITY CHECK NOW RUNS UP FRONT    *
005490* IN 2120-CHECK-ALL-LINES-VALID, SO THIS PARAGRAPH JUST PRICES   *
005500* THE CART AGAINST THE COUPON'S THRESHOLD-PCT - CR-1142.         *
005510******************************************************************
005520      2300-APPLY-CART-WISE.
005530          COMPUTE APY-TOTAL-DISCOUNT ROUNDED =
005540              APY-TOTAL-AMOUNT *
005550              CPN-DISCOUNT-PCT OF
005560                  CPN-CATALOG-TABLE(CPN-CAT-IX) / 100.
005570          COMPUTE APY-FINAL-AMOUNT =
005580              APY-TOTAL-AMOUNT - APY-TOTAL-DISCOUNT.
005590      2399-EXIT.
005600          EXIT.
005610      EJECT
005620******************************************************************
005630*    PRODUCT-WISE APPLY - ONLY LINES MATCHING THE COUPON'S       *
005640*    PRODUCT-ID EARN A LINE-DISCOUNT, REST STAY AT ZERO.         *
005650******************************************************************
005660       2400-APPLY-PRODUCT-WISE.
005670           MOVE ZERO TO APY-TOTAL-DISCOUNT.
005680           SET CPN-CAR-IX TO 1.
005690           PERFORM 2410-RATE-ONE-PRODUCT-LINE
005700               VARYING CPN-CAR-IX FROM 1 BY 1
005710               UNTIL CPN-CAR-IX > CAR-LINE-COUNT.
005720           COMPUTE APY-FINAL-AMOUNT =
005730               APY-TOTAL-AMOUNT - APY-TOTAL-DISCOUNT.
005740       2499-EXIT.
005750           EXIT.
005760       EJECT
005770       2410-RATE-ONE-PRODUCT-LINE.
005780           IF CAR-PRODUCT-ID(CPN-CAR-IX) = CPN-PRODUCT-ID OF
005790               CPN-CATALOG-TABLE(CPN-CAT-IX)
005800               COMPUTE CAR-LINE-DISCOUNT(CPN-CAR-IX) ROUNDED =
005810                   CAR-UNIT-PRICE(CPN-CAR-IX) *
005820                   CAR-QUANTITY(CPN-CAR-IX) *
005830                   CPN-DISCOUNT-PCT OF
005840                       CPN-CATALOG-TABLE(CPN-CAT-IX) / 100
005850               ADD CAR-LINE-DISCOUNT(CPN-CAR-IX)
005860                   TO APY-TOTAL-DISCOUNT
005870           END-IF.
005880       2410-EXIT.
005890           EXIT.
005900       EJECT
005910******************************************************************
005920*    BXGY APPLY - THE SHARED RATING ROUTINE DOES ALL THE WORK    *
005930*    IN POST-LINES MODE, WRITING EACH FREED UNIT'S PRICE BACK    *
005940*    TO ITS CART LINE'S LINE-DISCOUNT AS IT GOES.                *
005950******************************************************************
005960       2500-APPLY-BXGY.
005970           SET WS-BXGY-POST-LINES TO TRUE.
005980           PERFORM 8000-RATE-BXGY-COUPON
005990               THRU 8000-EXIT.
006000           MOVE WS-BXGY-FREE-TOTAL TO APY-TOTAL-DISCOUNT.
006010           COMPUTE APY-FINAL-AMOUNT =
006020               APY-TOTAL-AMOUNT - APY-TOTAL-DISCOUNT.
006030       2599-EXIT.
006040           EXIT.
006050       EJECT
006060       2600-WRITE-APPLY-RESULT.
006070           INITIALIZE APY-LINE-TABLE.
006080           MOVE 1 TO WS-LINE-SUB.
006090           PERFORM 2610-MOVE-ONE-LINE-TO-OUTPUT
006100               VARYING WS-LINE-SUB FROM 1 BY 1
006110               UNTIL WS-LINE-SUB > CAR-LINE-COUNT.
006120           MOVE APY-TOTAL-DISCOUNT TO WS-DISCOUNT-TRACE-AMT.
006130           WRITE APPLY-RESULT-REC.
006140           IF WS-APY-FILE-STATUS NOT = '00'
006150               DISPLAY MSG01-IO-ERROR ' CPNAPLY '
006160                       WS-APY-FILE-STATUS
006170               GO TO EOJ9900-ABEND
006180           END-IF.
006190           ADD 1 TO WS-WRITE-CNTR.
006200           DISPLAY 'APPLY RESULT FOR COUPON ' APY-COUPON-ID
006210                   ' DISCOUNT ' WS-DISCOUNT-TRACE-X.
006220       2699-EXIT.
006230           EXIT.
006240       EJECT
006250       2610-MOVE-ONE-LINE-TO-OUTPUT.
006260           SET CPN-CAR-IX TO WS-LINE-SUB.
006270           MOVE CPN-CART-TABLE(CPN-CAR-IX)
006280               TO APY-LINE-ENTRY(WS-LINE-SUB).
006290       2610-EXIT.
006300           EXIT.
006310       EJECT
006320       COPY CPBXGRTE.
006330       EJECT
006340******************************************************************
006350*                       END OF JOB PROCESSING                    *
006360******************************************************************
006370       EOJ9000-CLOSE-FILES.
006380           CLOSE COUPON-MASTER-FILE.
006390           CLOSE CART-ITEM-FILE.
006400           CLOSE APPLY-REQUEST-FILE.
006410           CLOSE APPLY-RESULT-FILE.
006420           DISPLAY 'CPAPPLY PROCESSING COMPLETE'.
006430           DISPLAY 'CART LINES READ:            ' CAR-LINE-COUNT.
006440           DISPLAY 'RESULT RECORDS WRITTEN:     ' WS-WRITE-CNTR.
006450           GO TO EOJ9999-EXIT.
006460       EOJ9900-ABEND.
006470           DISPLAY 'PROGRAM ABENDING - CPAPPLY'.
006480       EOJ9999-EXIT.
006490           EXIT.
