000100*----------------------------------------------------------
000110* CPAPQREC  -  APPLY REQUEST RECORD FIELD LIST
000120* COPY THIS MEMBER DIRECTLY UNDER AN 01-LEVEL.  USED UNDER
000130* THE APPLY-REQUEST-FILE FD IN CPAPPLY.  ONE RECORD NAMES
000140* THE SINGLE COUPON-ID TO BE APPLIED TO THE CART ON THIS RUN.
000150* 95-04  RKL  ORIGINAL LAYOUT FOR COUPON ENGINE CONVERSION
000160*----------------------------------------------------------
000170     05  APQ-COUPON-ID             PIC 9(9)         COMP-3.
000180     05  FILLER                    PIC X(20).
