000100*----------------------------------------------------------
000110* CPAPYREC  -  APPLY RESULT RECORD FIELD LIST
000120* COPY THIS MEMBER DIRECTLY UNDER AN 01-LEVEL.  USED UNDER
000130* THE APPLY-RESULT-FILE FD IN CPAPPLY.  ONE RECORD HOLDS THE
000140* PRICED CART LINES FOR A SINGLE APPLY-ONE-COUPON REQUEST.
000150* 95-04  RKL  ORIGINAL LAYOUT FOR COUPON ENGINE CONVERSION
000160* 99-02  RKL  CAR- PREFIX REPLACED WITH ALN- ON THE COPY
000170*              BELOW - CPAPPLY ALSO COPIES CPBXGWS, WHICH
000180*              CARRIES THE CANONICAL CAR- NAMES - CR-1340
000190*----------------------------------------------------------
000200      05  APY-COUPON-ID             PIC 9(9)         COMP-3.
000210      05  APY-RETURN-CODE           PIC X(2).
000220          88  APY-RC-OK             VALUE '00'.
000230          88  APY-RC-NOT-FOUND      VALUE '04'.
000240          88  APY-RC-NOT-ACTIVE     VALUE '08'.
000250          88  APY-RC-EXPIRED        VALUE '12'.
000260          88  APY-RC-NOT-STARTED    VALUE '16'.
000270          88  APY-RC-NOT-ELIGIBLE   VALUE '20'.
000280      05  APY-TOTAL-AMOUNT          PIC S9(9)V9(2)   COMP-3.
000290      05  APY-TOTAL-DISCOUNT        PIC S9(9)V9(2)   COMP-3.
000300      05  APY-FINAL-AMOUNT          PIC S9(9)V9(2)   COMP-3.
000310      05  APY-LINE-TABLE.
000320          07  APY-LINE-ENTRY OCCURS 50 TIMES.
000330              COPY CPCARREC REPLACING ==CAR-== BY ==ALN-==.
000340      05  FILLER                    PIC X(20).
