000100*----------------------------------------------------------
000110* CPBXGRTE  -  SHARED BXGY RATING PROCEDURE
000120* COPY THIS MEMBER INTO THE PROCEDURE DIVISION OF ANY
000130* PROGRAM THAT ALSO COPIES CPBXGWS.  BOTH CPAPPLC (SCANNING
000140* EVERY BXGY COUPON FOR THE APPLICABLE LIST) AND CPAPPLY
000150* (APPLYING ONE CHOSEN COUPON) CALL 8000-RATE-BXGY-COUPON SO
000160* THE SET-COUNTING AND UNIT-SORTING LOGIC LIVES IN ONE PLACE
000170* INSTEAD OF TWO.  CALLER MUST SET WS-BXGY-UPDATE-LINES-SW
000180* AND CPN-CAT-IX (POINTING AT THE CATALOG ENTRY TO RATE)
000190* BEFORE PERFORMING 8000-RATE-BXGY-COUPON, AND MUST HAVE
000200* LOADED CPN-CART-TABLE / CAR-LINE-COUNT FIRST.  RESULT COMES
000210* BACK IN WS-BXGY-FREE-TOTAL (ZERO = COUPON DOES NOT RATE).
000220* 97-11  DWP  ORIGINAL BXGY RATING ROUTINE - REQ CR-1140
000230* 98-05  DWP  SPLIT OUT OF CPAPPLY INTO SHARED COPY MEMBER
000240*             SO CPAPPLC COULD REUSE IT - REQ CR-1205
000250* 99-01  RKL  Y2K REVIEW - NO DATE FIELDS TOUCHED, NO CHANGE
000260*----------------------------------------------------------
000270  8000-RATE-BXGY-COUPON.
000280      MOVE ZERO TO WS-BXGY-FREE-TOTAL
000290      MOVE ZERO TO WS-BXGY-UNIT-COUNT
000300      PERFORM 8100-SUM-BUY-QUANTITY
000310      IF CPN-BUY-QUANTITY OF CPN-CATALOG-TABLE(CPN-CAT-IX)
000320          GREATER THAN ZERO
000330          DIVIDE WS-BXGY-TOTAL-BUY-QTY BY
000340              CPN-BUY-QUANTITY OF CPN-CATALOG-TABLE(CPN-CAT-IX)
000350              GIVING WS-BXGY-SET-COUNT
000360      ELSE
000370          MOVE ZERO TO WS-BXGY-SET-COUNT
000380      END-IF
000390      IF WS-BXGY-SET-COUNT GREATER THAN
000400          CPN-REPETITION-LIMIT OF CPN-CATALOG-TABLE(CPN-CAT-IX)
000410          MOVE CPN-REPETITION-LIMIT OF
000415              CPN-CATALOG-TABLE(CPN-CAT-IX) TO WS-BXGY-SET-COUNT
000430      END-IF
000440      IF WS-BXGY-SET-COUNT GREATER THAN ZERO
000450          COMPUTE WS-BXGY-UNITS-EARNED =
000460              WS-BXGY-SET-COUNT *
000470              CPN-GET-QUANTITY OF CPN-CATALOG-TABLE(CPN-CAT-IX)
000480          PERFORM 8200-BUILD-UNIT-TABLE
000490          PERFORM 8300-SORT-UNIT-TABLE-ASC
000500          PERFORM 8400-HARVEST-FREE-UNITS
000510      END-IF
000520      .
000530  8000-EXIT.
000540      EXIT.
000550*
000560  8100-SUM-BUY-QUANTITY.
000570      MOVE ZERO TO WS-BXGY-TOTAL-BUY-QTY
000580      SET CPN-CAR-IX TO 1
000590      PERFORM 8110-SUM-ONE-CART-LINE
000600          VARYING CPN-CAR-IX FROM 1 BY 1
000610          UNTIL CPN-CAR-IX GREATER THAN CAR-LINE-COUNT
000620      .
000630  8100-EXIT.
000640      EXIT.
000650*
000660  8110-SUM-ONE-CART-LINE.
000670      MOVE 'N' TO WS-BXGY-FOUND-SW
000680      MOVE 1 TO WS-BXGY-BUY-SUB
000690      PERFORM 8111-CHECK-ONE-BUY-ID
000700          VARYING WS-BXGY-BUY-SUB FROM 1 BY 1
000710          UNTIL WS-BXGY-BUY-SUB GREATER THAN
000720          CPN-BUY-PRODUCT-COUNT OF CPN-CATALOG-TABLE(CPN-CAT-IX)
000730          OR WS-BXGY-LINE-FOUND
000740      IF WS-BXGY-LINE-FOUND
000750          ADD CAR-QUANTITY(CPN-CAR-IX) TO WS-BXGY-TOTAL-BUY-QTY
000760      END-IF
000770      .
000780  8110-EXIT.
000790      EXIT.
000800*
000810  8111-CHECK-ONE-BUY-ID.
000820      IF CAR-PRODUCT-ID(CPN-CAR-IX) =
000830          CPN-BUY-PRODUCT-ID OF CPN-CATALOG-TABLE(CPN-CAT-IX)
000840                             (WS-BXGY-BUY-SUB)
000850          MOVE 'Y' TO WS-BXGY-FOUND-SW
000860      END-IF
000870      .
000880  8111-EXIT.
000890      EXIT.
000900*
000910  8200-BUILD-UNIT-TABLE.
000920      SET CPN-CAR-IX TO 1
000930      PERFORM 8210-SCAN-ONE-CART-LINE
000940          VARYING CPN-CAR-IX FROM 1 BY 1
000950          UNTIL CPN-CAR-IX GREATER THAN CAR-LINE-COUNT
000960      .
000970  8200-EXIT.
000980      EXIT.
000990*
001000  8210-SCAN-ONE-CART-LINE.
001010      MOVE 'N' TO WS-BXGY-FOUND-SW
001020      MOVE 1 TO WS-BXGY-GET-SUB
001030      PERFORM 8211-CHECK-ONE-GET-ID
001040          VARYING WS-BXGY-GET-SUB FROM 1 BY 1
001050          UNTIL WS-BXGY-GET-SUB GREATER THAN
001060          CPN-GET-PRODUCT-COUNT OF CPN-CATALOG-TABLE(CPN-CAT-IX)
001070          OR WS-BXGY-LINE-FOUND
001080      IF WS-BXGY-LINE-FOUND
001090          PERFORM 8220-ADD-ONE-UNIT-ENTRY
001100              CAR-QUANTITY(CPN-CAR-IX) TIMES
001110      END-IF
001120      .
001130  8210-EXIT.
001140      EXIT.
001150*
001160  8211-CHECK-ONE-GET-ID.
001170      IF CAR-PRODUCT-ID(CPN-CAR-IX) =
001180          CPN-GET-PRODUCT-ID OF CPN-CATALOG-TABLE(CPN-CAT-IX)
001190                             (WS-BXGY-GET-SUB)
001200          MOVE 'Y' TO WS-BXGY-FOUND-SW
001210      END-IF
001220      .
001230  8211-EXIT.
001240      EXIT.
001250*
001260  8220-ADD-ONE-UNIT-ENTRY.
001270      ADD 1 TO WS-BXGY-UNIT-COUNT
001280      SET WS-BXGY-UNIT-IX TO WS-BXGY-UNIT-COUNT
001290      MOVE CPN-CAR-IX TO WS-BXGY-UNIT-LINE-SUB(WS-BXGY-UNIT-IX)
001300      MOVE CAR-UNIT-PRICE(CPN-CAR-IX)
001310          TO WS-BXGY-UNIT-PRICE(WS-BXGY-UNIT-IX)
001320      MOVE 'N' TO WS-BXGY-UNIT-TAKEN-SW(WS-BXGY-UNIT-IX)
001330      .
001340  8220-EXIT.
001350      EXIT.
001360*
001370* 8300-SORT-UNIT-TABLE-ASC RUNS A STRAIGHT BUBBLE SORT OVER
001380* THE UNIT-PRICE ENTRIES, LOWEST TO HIGHEST.  8400-HARVEST-
001390* FREE-UNITS THEN WORKS BACKWARD FROM THE HIGH END SO THE
001400* MOST EXPENSIVE ELIGIBLE UNITS ARE FREED FIRST, PER THE
001410* "SORT DESCENDING, TAKE HIGHEST FIRST" RULE.
001420  8300-SORT-UNIT-TABLE-ASC.
001430      IF WS-BXGY-UNIT-COUNT GREATER THAN 1
001440          MOVE 'Y' TO WS-BXGY-SWAP-SW
001450          PERFORM 8310-SORT-ONE-PASS
001460              UNTIL NOT WS-BXGY-SWAP-MADE
001470      END-IF
001480      .
001490  8300-EXIT.
001500      EXIT.
001510*
001520  8310-SORT-ONE-PASS.
001530      MOVE 'N' TO WS-BXGY-SWAP-SW
001540      PERFORM 8320-COMPARE-ADJACENT-PAIR
001550          VARYING WS-BXGY-SUB FROM 1 BY 1
001560          UNTIL WS-BXGY-SUB GREATER THAN WS-BXGY-UNIT-COUNT - 1
001570      .
001580  8310-EXIT.
001590      EXIT.
001600*
001610  8320-COMPARE-ADJACENT-PAIR.
001620      COMPUTE WS-BXGY-SUB2 = WS-BXGY-SUB + 1
001640      IF WS-BXGY-UNIT-PRICE(WS-BXGY-SUB) GREATER THAN
001650          WS-BXGY-UNIT-PRICE(WS-BXGY-SUB2)
001660          PERFORM 8321-SWAP-UNIT-ENTRIES
001670      END-IF
001680      .
001690  8320-EXIT.
001700      EXIT.
001710*
001720  8321-SWAP-UNIT-ENTRIES.
001730      MOVE WS-BXGY-UNIT-ENTRY(WS-BXGY-SUB) TO WS-BXGY-SWAP-ENTRY
001740      MOVE WS-BXGY-UNIT-ENTRY(WS-BXGY-SUB2)
001750          TO WS-BXGY-UNIT-ENTRY(WS-BXGY-SUB)
001760      MOVE WS-BXGY-SWAP-ENTRY TO WS-BXGY-UNIT-ENTRY(WS-BXGY-SUB2)
001770      MOVE 'Y' TO WS-BXGY-SWAP-SW
001780      .
001790  8321-EXIT.
001800      EXIT.
001810*
001820  8400-HARVEST-FREE-UNITS.
001830      MOVE ZERO TO WS-BXGY-UNITS-TAKEN
001840      SET WS-BXGY-UNIT-IX TO WS-BXGY-UNIT-COUNT
001850      PERFORM 8410-TAKE-ONE-UNIT
001860          VARYING WS-BXGY-UNIT-IX FROM WS-BXGY-UNIT-COUNT BY -1
001870          UNTIL WS-BXGY-UNIT-IX LESS THAN 1
001880          OR WS-BXGY-UNITS-TAKEN NOT LESS
001885              THAN WS-BXGY-UNITS-EARNED
001890      .
001900  8400-EXIT.
001910      EXIT.
001920*
001930  8410-TAKE-ONE-UNIT.
001940      ADD 1 TO WS-BXGY-UNITS-TAKEN
001950      ADD WS-BXGY-UNIT-PRICE(WS-BXGY-UNIT-IX)
001952          TO WS-BXGY-FREE-TOTAL
001960      IF WS-BXGY-POST-LINES
001970          MOVE WS-BXGY-UNIT-LINE-SUB(WS-BXGY-UNIT-IX)
001975              TO WS-BXGY-SUB
001980          ADD WS-BXGY-UNIT-PRICE(WS-BXGY-UNIT-IX)
001990              TO CAR-LINE-DISCOUNT(WS-BXGY-SUB)
002000      END-IF
002010      .
002020  8410-EXIT.
002030      EXIT.
