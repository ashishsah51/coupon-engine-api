000100*----------------------------------------------------------
000110* CPBXGWS  -  SHARED BXGY RATING WORKING STORAGE
000120* COPY THIS MEMBER ONCE IN WORKING-STORAGE OF ANY PROGRAM
000130* THAT ALSO COPIES CPBXGRTE.  HOLDS THE CART TABLE AND THE
000140* SCRATCH TABLES THE RATING ROUTINE BUILDS WHILE IT WORKS
000150* OUT HOW MANY FREE UNITS A BXGY COUPON EARNS.
000160*   WS-BXGY-UPDATE-LINES-SW  TELLS 8410-TAKE-ONE-UNIT
000170*   WHETHER TO ACTUALLY POST THE DISCOUNT BACK TO THE CART
000180*   LINE ('Y', USED BY CPAPPLY WHEN A COUPON IS REALLY BEING
000190*   APPLIED) OR ONLY TO PROBE IT ('N', USED BY CPAPPLC WHEN
000200*   SCANNING THE WHOLE BXGY INDEX FOR THE APPLICABLE LIST -
000210*   CR-1205, A PROBE MUST NOT LEAVE THE CART LINES DIRTY FOR
000220*   THE NEXT COUPON IN THE SCAN).
000230* 97-11  DWP  ORIGINAL BXGY WORK AREA - REQ CR-1140
000240* 98-05  DWP  ADDED PROBE-ONLY SWITCH - REQ CR-1205
000250*----------------------------------------------------------
000260  01  CPN-CART-TABLE-CONTROL.
000270      05  CAR-LINE-COUNT            PIC 9(3)  COMP VALUE ZERO.
000280      05  FILLER                   PIC X(06).
000290      05  CPN-CART-TABLE OCCURS 50 TIMES
000300                            INDEXED BY CPN-CAR-IX.
000310          COPY CPCARREC.
000320*
000330  01  WS-BXGY-WORK-AREA.
000340      05  WS-BXGY-UPDATE-LINES-SW   PIC X(1).
000350          88  WS-BXGY-POST-LINES    VALUE 'Y'.
000360          88  WS-BXGY-PROBE-ONLY    VALUE 'N'.
000370      05  WS-BXGY-SUB               PIC 9(3)  COMP.
000380      05  WS-BXGY-SUB2              PIC 9(3)  COMP.
000390      05  WS-BXGY-BUY-SUB           PIC 9(3)  COMP.
000400      05  WS-BXGY-GET-SUB           PIC 9(3)  COMP.
000410      05  WS-BXGY-TOTAL-BUY-QTY     PIC 9(7)  COMP.
000420      05  WS-BXGY-SET-COUNT         PIC 9(5)  COMP.
000430      05  WS-BXGY-UNITS-EARNED      PIC 9(7)  COMP.
000440      05  WS-BXGY-UNITS-TAKEN       PIC 9(7)  COMP.
000450      05  WS-BXGY-FOUND-SW          PIC X(1).
000460          88  WS-BXGY-LINE-FOUND    VALUE 'Y'.
000470      05  WS-BXGY-SWAP-SW           PIC X(1).
000480          88  WS-BXGY-SWAP-MADE     VALUE 'Y'.
000490      05  WS-BXGY-DISCOUNT-THIS     PIC S9(7)V9(2) COMP-3.
000500      05  WS-BXGY-FREE-TOTAL        PIC S9(9)V9(2) COMP-3.
000510      05  FILLER                   PIC X(10).
000520*
000530  01  WS-BXGY-UNIT-TABLE.
000540      05  WS-BXGY-UNIT-COUNT        PIC 9(5)  COMP VALUE ZERO.
000550      05  FILLER                   PIC X(06).
000560      05  WS-BXGY-UNIT-ENTRY OCCURS 1000 TIMES
000570                            INDEXED BY WS-BXGY-UNIT-IX.
000580          07  WS-BXGY-UNIT-LINE-SUB PIC 9(3)       COMP.
000590          07  WS-BXGY-UNIT-PRICE    PIC S9(7)V9(2) COMP-3.
000600          07  WS-BXGY-UNIT-TAKEN-SW PIC X(1).
000610              88  WS-BXGY-UNIT-TAKEN VALUE 'Y'.
000620          07  FILLER                PIC X(04).
000630*
000640  01  WS-BXGY-SWAP-ENTRY            PIC X(12).
