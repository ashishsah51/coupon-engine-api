000100*----------------------------------------------------------
000110* CPCARREC  -  CART ITEM RECORD FIELD LIST
000120* COPY THIS MEMBER DIRECTLY UNDER AN 01-LEVEL, UNDER THE
000130* CPN-CART-TABLE OCCURS GROUP IN CPBXGWS, OR UNDER THE
000140* APY-LINE-ENTRY OCCURS GROUP IN CPAPYREC.  ONE ENTRY PER
000150* LINE OF THE SHOPPING CART.
000160* 95-03  RKL  ORIGINAL LAYOUT FOR COUPON ENGINE CONVERSION
000170* 99-02  RKL  LEVEL BUMPED 05->09 SO THIS MEMBER NESTS
000180*              UNDER APY-LINE-ENTRY TOO - CR-1340
000190*----------------------------------------------------------
000200      09  CAR-PRODUCT-ID            PIC 9(9)         COMP-3.
000210      09  CAR-QUANTITY              PIC 9(5)         COMP-3.
000220      09  CAR-UNIT-PRICE            PIC S9(7)V9(2)   COMP-3.
000230      09  CAR-LINE-DISCOUNT         PIC S9(7)V9(2)   COMP-3.
000240      09  FILLER                    PIC X(20).
