000100*----------------------------------------------------------
000110* CPCPNREC  -  COUPON MASTER RECORD FIELD LIST
000120* COPY THIS MEMBER DIRECTLY UNDER AN 01-LEVEL OR UNDER A
000130* 05-LEVEL OCCURS GROUP.  USED UNDER THE COUPON-MASTER-FILE
000140* FD IN CPMAINT, UNDER THE CPN-CATALOG-ENTRY OCCURS TABLE IN
000150* CPCPNTAB (CPMAINT, CPAPPLC AND CPAPPLY ALL COPY CPCPNTAB
000160* SO ALL THREE SEE THE SAME CATALOG LAYOUT) AND UNDER THE
000170* GET-RESULT GROUP IN CPMNTRES.
000180* 95-02  RKL  ORIGINAL LAYOUT FOR COUPON ENGINE CONVERSION
000190* 97-11  DWP  ADDED BXGY BUY/GET SET FIELDS - REQ CR-1140
000200* 99-01  RKL  Y2K - START-DATE/EXPIRY-DATE TO CCYYMMDD
000210* 99-02  RKL  LEVELS BUMPED 05->07 SO THIS MEMBER NESTS
000220*              CLEANLY UNDER AN OCCURS GROUP - CR-1340
000230*----------------------------------------------------------
000240      07  CPN-COUPON-ID             PIC 9(9)         COMP-3.
000250      07  CPN-COUPON-TYPE           PIC X(12).
000260          88  CPN-TYPE-CART-WISE    VALUE 'CART-WISE'.
000270          88  CPN-TYPE-PRODUCT-WISE VALUE 'PRODUCT-WISE'.
000280          88  CPN-TYPE-BXGY         VALUE 'BXGY'.
000290      07  CPN-ACTIVE-FLAG           PIC X(1).
000300          88  CPN-IS-ACTIVE         VALUE 'Y'.
000310      07  CPN-START-DATE            PIC 9(8).
000320      07  CPN-EXPIRY-DATE           PIC 9(8).
000330      07  CPN-THRESHOLD             PIC 9(9)         COMP-3.
000340      07  CPN-DISCOUNT-PCT          PIC S9(3)V9(2)   COMP-3.
000350      07  CPN-PRODUCT-ID            PIC 9(9)         COMP-3.
000360      07  CPN-BUY-PRODUCT-TABLE.
000370          09  CPN-BUY-PRODUCT-ID  PIC 9(9) COMP-3 OCCURS 20.
000380      07  CPN-BUY-PRODUCT-COUNT     PIC 9(2)         COMP-3.
000390      07  CPN-BUY-QUANTITY          PIC 9(5)         COMP-3.
000400      07  CPN-GET-PRODUCT-TABLE.
000410          09  CPN-GET-PRODUCT-ID  PIC 9(9) COMP-3 OCCURS 20.
000420      07  CPN-GET-PRODUCT-COUNT     PIC 9(2)         COMP-3.
000430      07  CPN-GET-QUANTITY          PIC 9(5)         COMP-3.
000440      07  CPN-REPETITION-LIMIT      PIC 9(5)         COMP-3.
000450      07  FILLER                    PIC X(30).
