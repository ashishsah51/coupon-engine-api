000100*----------------------------------------------------------
000110* CPCPNTAB  -  COUPON CATALOG AND RATING INDEXES
000120* WORKING-STORAGE ONLY.  COPY THIS MEMBER ONCE IN EACH OF
000130* CPMAINT, CPAPPLC AND CPAPPLY SO ALL THREE SHARE THE SAME
000140* IN-MEMORY CATALOG AND INDEX SHAPE.  SEE BELOW.
000150*   CPN-CATALOG-TABLE   - MIRRORS THE COUPON-MASTER FILE,
000160*                         ONE ENTRY PER COUPON-ID (DENSE).
000170*   CPN-CART-INDEX      - THRESHOLD -> DISCOUNT-PCT, KEPT
000180*                         ASCENDING BY THRESHOLD.
000190*   CPN-PRODUCT-INDEX   - PRODUCT-ID -> DISCOUNT-PCT.
000200*   CPN-BXGY-INDEX      - UNIQUENESS-KEY -> ACTIVE FLAG.
000210* 95-02  RKL  ORIGINAL TABLES FOR COUPON ENGINE CONVERSION
000220* 96-06  DWP  RAISED CATALOG TABLE TO 500 ENTRIES - CR-0877
000230*----------------------------------------------------------
000240  01  CPN-CATALOG-CONTROL.
000250      05  CPN-NEXT-ID               PIC 9(9)  COMP VALUE 1.
000260      05  CPN-CATALOG-COUNT         PIC 9(5)  COMP VALUE ZERO.
000270      05  FILLER                   PIC X(06).
000280      05  CPN-CATALOG-TABLE OCCURS 500 TIMES
000290                            INDEXED BY CPN-CAT-IX.
000300          COPY CPCPNREC.
000310*
000320  01  CPN-CART-INDEX-CONTROL.
000330      05  CPN-CIX-COUNT             PIC 9(5)  COMP VALUE ZERO.
000340      05  FILLER                   PIC X(06).
000350      05  CPN-CART-IDX-ENTRY OCCURS 500 TIMES
000360                            INDEXED BY CPN-CIX-IX.
000370          07  CPN-CIX-THRESHOLD     PIC 9(9)       COMP-3.
000380          07  CPN-CIX-DISCOUNT-PCT  PIC S9(3)V9(2) COMP-3.
000390          07  CPN-CIX-COUPON-ID     PIC 9(9)       COMP-3.
000400          07  FILLER                PIC X(04).
000410*
000420  01  CPN-PRODUCT-INDEX-CONTROL.
000430      05  CPN-PIX-COUNT             PIC 9(5)  COMP VALUE ZERO.
000440      05  FILLER                   PIC X(06).
000450      05  CPN-PROD-IDX-ENTRY OCCURS 500 TIMES
000460                            INDEXED BY CPN-PIX-IX.
000470          07  CPN-PIX-PRODUCT-ID    PIC 9(9)       COMP-3.
000480          07  CPN-PIX-DISCOUNT-PCT  PIC S9(3)V9(2) COMP-3.
000490          07  CPN-PIX-COUPON-ID     PIC 9(9)       COMP-3.
000500          07  FILLER                PIC X(04).
000510*
000520  01  CPN-BXGY-INDEX-CONTROL.
000530      05  CPN-BIX-COUNT             PIC 9(5)  COMP VALUE ZERO.
000540      05  FILLER                   PIC X(06).
000550      05  CPN-BXGY-IDX-ENTRY OCCURS 300 TIMES
000560                            INDEXED BY CPN-BIX-IX.
000570          07  CPN-BIX-KEY           PIC X(200).
000580          07  CPN-BIX-ACTIVE-FLAG   PIC X(1).
000590              88  CPN-BIX-IS-ACTIVE VALUE 'Y'.
000600          07  CPN-BIX-COUPON-ID     PIC 9(9)       COMP-3.
000610          07  FILLER                PIC X(04).
