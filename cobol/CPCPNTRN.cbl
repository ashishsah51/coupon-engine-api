000100*----------------------------------------------------------
000110* CPCPNTRN  -  COUPON MAINTENANCE TRANSACTION RECORD
000120* COPY THIS MEMBER DIRECTLY UNDER AN 01-LEVEL.  USED UNDER
000130* THE COUPON-TRANSACTION-FILE FD IN CPMAINT.  ONE RECORD IS
000140* ONE CREATE/UPDATE/DELETE/GET REQUEST AGAINST THE CATALOG.
000150* THE TRN-xxx-P FLAGS BELOW MARK WHICH DETAIL FIELDS WERE
000160* ACTUALLY SUPPLIED ON AN UPDATE TRANSACTION SO 2420-MERGE-
000170* DETAILS CAN TELL "FIELD OMITTED, KEEP THE OLD VALUE" APART
000180* FROM "FIELD SUPPLIED AS ZERO" ON AN UPDATE TRANSACTION.
000190* 95-05  RKL  ORIGINAL TRANSACTION LAYOUT - COUPON ENGINE
000200* 97-11  DWP  ADDED BXGY DETAIL FIELDS - REQ CR-1140
000210*----------------------------------------------------------
000220      05  TRN-ACTION                PIC X(6).
000230          88  TRN-IS-CREATE          VALUE 'CREATE'.
000240          88  TRN-IS-UPDATE          VALUE 'UPDATE'.
000250          88  TRN-IS-DELETE          VALUE 'DELETE'.
000260          88  TRN-IS-GET             VALUE 'GET   '.
000270      05  TRN-COUPON-ID              PIC 9(9)         COMP-3.
000280      05  TRN-GET-ACTIVE-FLAG        PIC X(1).
000290      05  TRN-COUPON-TYPE            PIC X(12).
000300      05  TRN-FIELD-PRESENT.
000310          07  TRN-ACTIVE-FLAG-P      PIC X(1).
000320              88  TRN-ACTIVE-FLAG-SUPPLIED     VALUE 'Y'.
000330          07  TRN-START-DATE-P       PIC X(1).
000340              88  TRN-START-DATE-SUPPLIED      VALUE 'Y'.
000350          07  TRN-EXPIRY-DATE-P      PIC X(1).
000360              88  TRN-EXPIRY-DATE-SUPPLIED     VALUE 'Y'.
000370          07  TRN-THRESHOLD-P        PIC X(1).
000380              88  TRN-THRESHOLD-SUPPLIED       VALUE 'Y'.
000390          07  TRN-DISCOUNT-PCT-P     PIC X(1).
000400              88  TRN-DISCOUNT-PCT-SUPPLIED    VALUE 'Y'.
000410          07  TRN-PRODUCT-ID-P       PIC X(1).
000420              88  TRN-PRODUCT-ID-SUPPLIED      VALUE 'Y'.
000430          07  TRN-BUY-PRODUCTS-P     PIC X(1).
000440              88  TRN-BUY-PRODUCTS-SUPPLIED    VALUE 'Y'.
000450          07  TRN-BUY-QUANTITY-P     PIC X(1).
000460              88  TRN-BUY-QUANTITY-SUPPLIED    VALUE 'Y'.
000470          07  TRN-GET-PRODUCTS-P     PIC X(1).
000480              88  TRN-GET-PRODUCTS-SUPPLIED    VALUE 'Y'.
000490          07  TRN-GET-QUANTITY-P     PIC X(1).
000500              88  TRN-GET-QUANTITY-SUPPLIED    VALUE 'Y'.
000510          07  TRN-REPETITION-LIMIT-P PIC X(1).
000520              88  TRN-REPETITION-LIMIT-SUPPLIED VALUE 'Y'.
000530      05  TRN-ACTIVE-FLAG            PIC X(1).
000540      05  TRN-START-DATE             PIC 9(8).
000550      05  TRN-EXPIRY-DATE            PIC 9(8).
000560      05  TRN-THRESHOLD              PIC 9(9)         COMP-3.
000570      05  TRN-DISCOUNT-PCT           PIC S9(3)V9(2)   COMP-3.
000580      05  TRN-PRODUCT-ID             PIC 9(9)         COMP-3.
000590      05  TRN-BUY-PRODUCT-TABLE.
000600          07  TRN-BUY-PRODUCT-ID    PIC 9(9) COMP-3 OCCURS 20.
000610      05  TRN-BUY-PRODUCT-COUNT      PIC 9(2)         COMP-3.
000620      05  TRN-BUY-QUANTITY           PIC 9(5)         COMP-3.
000630      05  TRN-GET-PRODUCT-TABLE.
000640          07  TRN-GET-PRODUCT-ID    PIC 9(9) COMP-3 OCCURS 20.
000650      05  TRN-GET-PRODUCT-COUNT      PIC 9(2)         COMP-3.
000660      05  TRN-GET-QUANTITY           PIC 9(5)         COMP-3.
000670      05  TRN-REPETITION-LIMIT       PIC 9(5)         COMP-3.
000680      05  FILLER                    PIC X(18).
