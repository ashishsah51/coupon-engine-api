000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID. CPMAINT.
000120       AUTHOR. R K LEWANDOWSKI.
000130       INSTALLATION. T54 DATA CENTER.
000140       DATE-WRITTEN. 02/1995.
000150       DATE-COMPILED.
000160       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170       ENVIRONMENT DIVISION.
000180       CONFIGURATION SECTION.
000190       SPECIAL-NAMES.
000200           C01 IS TOP-OF-FORM.
000210       INPUT-OUTPUT SECTION.
000220       FILE-CONTROL.
000230           SELECT COUPON-MASTER-FILE ASSIGN TO CPNMSTR
000240               ORGANIZATION IS RELATIVE
000250               ACCESS MODE IS DYNAMIC
000260               RELATIVE KEY IS WS-MASTER-REL-KEY
000270               FILE STATUS IS WS-MASTER-FILE-STATUS.
000280           SELECT COUPON-TRANSACTION-FILE ASSIGN TO CPNTRAN
000290               ORGANIZATION IS SEQUENTIAL
000300               FILE STATUS IS WS-TRANS-FILE-STATUS.
000310           SELECT MAINTENANCE-RESULT-FILE ASSIGN TO CPNMRES
000320               ORGANIZATION IS SEQUENTIAL
000330               FILE STATUS IS WS-RESULT-FILE-STATUS.
000340       DATA DIVISION.
000350       FILE SECTION.
000360       FD  COUPON-MASTER-FILE
000370           RECORDING MODE IS F
000380           BLOCK CONTAINS 0 RECORDS.
000390       01  COUPON-MASTER-REC.
000400           COPY CPCPNREC REPLACING ==CPN-== BY ==MST-==.
000410       FD  COUPON-TRANSACTION-FILE
000420           RECORDING MODE IS F
000430           BLOCK CONTAINS 0 RECORDS.
000440       01  COUPON-TRANSACTION-REC.
000450           COPY CPCPNTRN.
000460       FD  MAINTENANCE-RESULT-FILE
000470           RECORDING MODE IS F
000480           BLOCK CONTAINS 0 RECORDS.
000490       01  MAINTENANCE-RESULT-REC.
000500           COPY CPMNTRES.
000510******************************************************************
000520*                                                                *
000530*A    ABSTRACT..                                                 *
000540*  CPMAINT MAINTAINS THE COUPON CATALOG (COUPON-MASTER-FILE)   *
000550*  FROM A STREAM OF CREATE/UPDATE/DELETE/GET TRANSACTIONS.  ON *
000560*  CREATE THE NEXT SEQUENCE NUMBER IS ASSIGNED, THE DETAIL      *
000570*  FIELDS ARE VALIDATED AGAINST THE RULES FOR THE COUPON-TYPE   *
000580*  (CART-WISE/PRODUCT-WISE/BXGY) AND THE IN-MEMORY RATING       *
000590*  INDEXES ARE MAINTAINED IN STEP WITH THE MASTER FILE.  ON     *
000600*  UPDATE THE TRANSACTION IS MERGED OVER THE EXISTING RECORD    *
000610*  FIELD-BY-FIELD (A FIELD OMITTED KEEPS ITS OLD VALUE) AND     *
000620*  RE-VALIDATED.  ON DELETE THE CATALOG SLOT IS FREED AND ITS   *
000630*  INDEX ENTRY REMOVED.  GET LISTS ENTRIES BY ACTIVE FLAG.      *
000640*                                                                *
000650*J    JCL..                                                      *
000660*                                                                *
000670* //CPMAINT  EXEC PGM=CPMAINT                                    *
000680* //SYSOUT   DD SYSOUT=*                                         *
000690* //CPNMSTR  DD DSN=T54.COUPON.MASTER.DATA,DISP=SHR              *
000700* //CPNTRAN  DD DSN=T54.COUPON.MAINT.TRANS,DISP=SHR              *
000710* //CPNMRES  DD DSN=T54.COUPON.MAINT.RESULT,DISP=(,CATLG,CATLG)  *
000720* //SYSIPT   DD DUMMY                                            *
000730* //*                                                            *
000740*                                                                *
000750*P    ENTRY PARAMETERS..                                         *
000760*     NONE.                                                      *
000770*                                                                *
000780*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000790*     I/O ERROR ON FILES.  VALIDATION FAILURES ARE NOT ERRORS   *
000800*     - THEY ARE REPORTED ON THE RESULT FILE WITH A RETURN CODE *
000810*                                                                *
000820*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000830*     NONE - SELF CONTAINED.                                     *
000840*                                                                *
000850*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000860*     CPN-CATALOG-TABLE, CPN-CART-INDEX, CPN-PRODUCT-INDEX,      *
000870*     CPN-BXGY-INDEX (ALL IN COPY MEMBER CPCPNTAB).              *
000880*                                                                *
000890******************************************************************
000900* CHANGE LOG                                                     *
000910* 95-02-14  RKL  ORIGINAL PROGRAM - COUPON ENGINE CONVERSION     *
000920* 95-03-01  RKL  ADDED CART-WISE MONOTONICITY CHECK - CR-0851    *
000930* 96-06-20  DWP  RAISED CATALOG/INDEX TABLE SIZES - CR-0877      *
000940* 97-11-11  DWP  ADDED BXGY COUPON TYPE, UNIQUE KEY - CR-1140   *
000950* 98-05-19  DWP  BXGY RATING ROUTINE SPLIT TO CPBXGRTE - CR-1205 *
000960* 98-09-02  RKL  FIXED UPDATE-MERGE LOSING ZERO-VALUED FIELDS    *
000970*                (CR-1231 - DISCOUNT-PCT OF 0.00 WAS TREATED AS  *
000980*                OMITTED, NOW USES TRN-xxx-P PRESENCE FLAGS)     *
000990* 99-01-22  RKL  Y2K - START-DATE/EXPIRY-DATE WIDENED TO CCYYMMDD*
001000*                WS-TODAY-CC HARD-CODED TO CENTURY 20           *
001010* 99-02-08  RKL  Y2K - REGRESSION TEST OF EXPIRY-DATE ROLLOVER AT*
001020*                CENTURY BOUNDARY, NO FURTHER CHANGES REQUIRED   *
001030* 00-11-14  JKT  DELETE FREES THE INDEX ENTRY ONLY WHEN THE      *
001040*                DELETED COUPON WAS ACTIVE - CR-1400            *
001050* 03-04-30  JKT  GET TRANSACTION FILTER BY ACTIVE FLAG - CR-1522 *
001060* 04-07-19  DWP  PRODUCT-WISE REJECTS DISCOUNT-PCT OF ZERO AND   *
001070*                A DUPLICATE ACTIVE PRODUCT-ID, SAME AS THE      *
001080*                CART-WISE/BXGY DUP CHECKS - CR-1402             *
001090******************************************************************
001100       EJECT
001110       WORKING-STORAGE SECTION.
001120       01  FILLER PIC X(32)
001130           VALUE 'CPMAINT WORKING STORAGE BEGINS '.
001140******************************************************************
001150*                         DATA AREAS                             *
001160******************************************************************
001170       COPY CPCPNTAB.
001180       EJECT
001190******************************************************************
001200*                     READ ONLY CONSTANTS                        *
001210******************************************************************
001220       01  READ-ONLY-WORK-AREA.
001230           05  HWORD                 COMP PIC S9(04) VALUE +7.
001240           05  WS-DUMMY              PIC X VALUE SPACE.
001250           05  BINARY1               COMP PIC S9(04) VALUE +1.
001260           05  MSG01-IO-ERROR        PIC X(19)
001270                                 VALUE 'I/O ERROR ON FILE -'.
001280           05  MSG-CART-WISE-INVALID PIC X(80) VALUE
001290             'INVALID CART-WISE COUPON - THRESHOLD/PCT RANGE'.
001300           05  MSG-CART-WISE-DUP     PIC X(80) VALUE
001310             'CART-WISE COUPON ALREADY EXISTS FOR THRESHOLD'.
001320           05  MSG-CART-WISE-MONO    PIC X(80) VALUE
001330             'CART-WISE MONOTONICITY VIOLATION VS NEIGHBOR'.
001340           05  MSG-PRODUCT-WISE-BAD  PIC X(80) VALUE
001350             'INVALID PRODUCT-WISE COUPON - PRODUCT-ID/PCT'.
001360           05  MSG-PRODUCT-WISE-DUP  PIC X(80) VALUE
001370             'PRODUCT-WISE COUPON ALREADY EXISTS FOR PRODUCT-ID'.
001380           05  MSG-BXGY-BAD-SETS     PIC X(80) VALUE
001390             'INVALID BXGY COUPON - BUY/GET SET OR QTY MISSING'.
001400           05  MSG-BXGY-DUP-KEY      PIC X(80) VALUE
001410             'BXGY COUPON ALREADY EXISTS FOR BUY/GET KEY'.
001420           05  MSG-NOT-FOUND         PIC X(80) VALUE
001430             'COUPON-ID NOT FOUND IN CATALOG'.
001440           05  MSG-TYPE-MISMATCH     PIC X(80) VALUE
001450             'UPDATE COUPON-TYPE DOES NOT MATCH STORED TYPE'.
001460           05  MSG-OK                PIC X(80) VALUE
001470             'TRANSACTION ACCEPTED'.
001480           05  FILLER                PIC X(04).
001490       EJECT
001500******************************************************************
001510*                     VARIABLE WORK AREA                         *
001520******************************************************************
001530       01  VARIABLE-WORK-AREA.
001540           05  WS-MASTER-REL-KEY     PIC 9(9)      COMP.
001550           05  WS-MASTER-FILE-STATUS PIC X(2).
001560           05  WS-TRANS-FILE-STATUS  PIC X(2).
001570           05  WS-RESULT-FILE-STATUS PIC X(2).
001580           05  WS-READ-CNTR          PIC 9(7)      COMP.
001590           05  WS-CREATE-CNTR        PIC 9(7)      COMP.
001600           05  WS-UPDATE-CNTR        PIC 9(7)      COMP.
001610           05  WS-DELETE-CNTR        PIC 9(7)      COMP.
001620           05  WS-REJECT-CNTR        PIC 9(7)      COMP.
001630           05  WS-GET-CNTR           PIC 9(7)      COMP.
001640           05  WS-SUB                PIC 9(5)      COMP.
001650           05  WS-SUB2               PIC 9(5)      COMP.
001660           05  WS-CAT-SUB            PIC 9(9)      COMP.
001670           05  WS-IX-SUB             PIC 9(5)      COMP.
001680           05  WS-LOWER-SUB          PIC 9(5)      COMP.
001690           05  WS-HIGHER-SUB         PIC 9(5)      COMP.
001700           05  WS-MESSAGE            PIC X(80).
001710           05  WS-RETURN-CODE        PIC X(2).
001720* SWITCHES AREA
001730           05  END-OF-FILE-INDICATOR PIC X(1).
001740               88  END-OF-FILE       VALUE 'Y'.
001750           05  WS-FOUND-IND          PIC X(1).
001760               88  WS-COUPON-FOUND       VALUE 'Y'.
001770               88  WS-COUPON-NOT-FOUND   VALUE 'N'.
001780           05  WS-VALID-IND          PIC X(1).
001790               88  WS-VALIDATION-OK      VALUE 'Y'.
001800               88  WS-VALIDATION-FAILED  VALUE 'N'.
001810           05  WS-WAS-ACTIVE-IND     PIC X(1).
001820               88  WS-WAS-ACTIVE         VALUE 'Y'.
001830           05  WS-HAD-OLD-INDEX-IND  PIC X(1).
001840               88  WS-HAD-OLD-INDEX      VALUE 'Y'.
001850           05  WS-LOWER-FOUND-IND    PIC X(1).
001860               88  WS-LOWER-FOUND        VALUE 'Y'.
001870           05  WS-HIGHER-FOUND-IND   PIC X(1).
001880               88  WS-HIGHER-FOUND       VALUE 'Y'.
001890           05  FILLER                PIC X(04).
001900       EJECT
001910******************************************************************
001920*                     DATE WORK AREA                             *
001930******************************************************************
001940       01  WS-DATE-WORK-AREA.
001950           05  WS-CURR-DATE-6        PIC 9(6).
001960           05  WS-CURR-DATE-6R REDEFINES WS-CURR-DATE-6.
001970               10  WS-CURR-YY        PIC 9(2).
001980               10  WS-CURR-MM        PIC 9(2).
001990               10  WS-CURR-DD        PIC 9(2).
002000           05  WS-TODAY-CCYYMMDD     PIC 9(8).
002010           05  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
002020               10  WS-TODAY-CC       PIC 9(2).
002030               10  WS-TODAY-YY       PIC 9(2).
002040               10  WS-TODAY-MM       PIC 9(2).
002050               10  WS-TODAY-DD       PIC 9(2).
002060           05  WS-EXPIRY-CCYYMMDD    PIC 9(8).
002070           05  WS-EXPIRY-CCYYMMDD-R REDEFINES WS-EXPIRY-CCYYMMDD.
002080               10  WS-EXPIRY-CC      PIC 9(2).
002090               10  WS-EXPIRY-YY      PIC 9(2).
002100               10  WS-EXPIRY-MM      PIC 9(2).
002110               10  WS-EXPIRY-DD      PIC 9(2).
002120           05  FILLER                PIC X(04).
002130       EJECT
002140******************************************************************
002150*              RESTORE-ON-FAILURE WORK AREAS                     *
002160******************************************************************
002170       01  WS-SAVED-CATALOG-ENTRY.
002180           COPY CPCPNREC REPLACING ==CPN-== BY ==SAV-==.
002190       01  WS-SAVED-CART-IDX-ENTRY.
002200           05  WS-SAVED-CIX-THRESHOLD    PIC 9(9)       COMP-3.
002210           05  WS-SAVED-CIX-DISCOUNT-PCT PIC S9(3)V9(2)  COMP-3.
002220           05  FILLER                    PIC X(04).
002230       01  WS-SAVED-PROD-IDX-ENTRY.
002240           05  WS-SAVED-PIX-PRODUCT-ID   PIC 9(9)       COMP-3.
002250           05  WS-SAVED-PIX-DISCOUNT-PCT PIC S9(3)V9(2)  COMP-3.
002260           05  FILLER                    PIC X(04).
002270       01  WS-SAVED-BXGY-IDX-ENTRY.
002280           05  WS-SAVED-BIX-KEY          PIC X(200).
002290           05  FILLER                    PIC X(04).
002300       EJECT
002310******************************************************************
002320*                 BXGY KEY BUILD WORK AREA                       *
002330******************************************************************
002340       01  WS-BXGY-KEY-WORK-AREA.
002350           05  WS-BXGY-KEY-BUY-PART  PIC X(100).
002360           05  WS-BXGY-KEY-GET-PART  PIC X(100).
002370           05  WS-BXGY-NEW-KEY       PIC X(200).
002380           05  FILLER                PIC X(04).
002390       EJECT
002400******************************************************************
002410*            BXGY BUY/GET SET SORT WORK AREA                   *
002420*  USED ONLY BY 5100-BUILD-BXGY-KEY TO PUT A TRANSACTION'S       *
002430*  BUY-PRODUCT-TABLE/GET-PRODUCT-TABLE INTO ASCENDING ORDER      *
002440*  BEFORE STRINGING THEM INTO THE UNIQUENESS KEY - SAME BUBBLE   *
002450*  SORT STYLE AS CPBXGRTE'S UNIT-PRICE SORT.                     *
002460******************************************************************
002470       01  WS-BXGY-SORT-WORK-AREA.
002480           05  WS-SORT-BUY-TABLE.
002490               10  WS-SORT-BUY-ID    PIC 9(9) COMP-3 OCCURS 20.
002500           05  WS-SORT-BUY-COUNT     PIC 9(2)         COMP.
002510           05  WS-SORT-GET-TABLE.
002520               10  WS-SORT-GET-ID    PIC 9(9) COMP-3 OCCURS 20.
002530           05  WS-SORT-GET-COUNT     PIC 9(2)         COMP.
002540           05  WS-SORT-SWAP-ID       PIC 9(9)         COMP-3.
002550           05  WS-SORT-SWAP-SW       PIC X(1).
002560               88  WS-SORT-SWAP-MADE     VALUE 'Y'.
002570           05  FILLER                PIC X(10).
002580       EJECT
002590******************************************************************
002600*                        PROCEDURE DIVISION                      *
002610******************************************************************
002620       PROCEDURE DIVISION.
002630       0000-CONTROL-PROCESS.
002640           PERFORM 1000-INITIALIZATION
002650               THRU 1099-INITIALIZATION-EXIT.
002660           PERFORM 1100-OPEN-FILES
002670               THRU 1199-OPEN-FILES-EXIT.
002680           PERFORM 1200-LOAD-CATALOG-FROM-MASTER
002690               THRU 1299-LOAD-CATALOG-EXIT.
002700           PERFORM 2000-MAIN-PROCESS
002710               THRU 2000-MAIN-PROCESS-EXIT
002720               UNTIL END-OF-FILE.
002730           PERFORM EOJ9000-CLOSE-FILES
002740               THRU EOJ9999-EXIT.
002750           GOBACK.
002760       EJECT
002770******************************************************************
002780*                         INITIALIZATION                         *
002790******************************************************************
002800       1000-INITIALIZATION.
002810           INITIALIZE VARIABLE-WORK-AREA.
002820           MOVE 'N' TO END-OF-FILE-INDICATOR.
002830           MOVE 1 TO CPN-NEXT-ID.
002840           MOVE ZERO TO CPN-CATALOG-COUNT.
002850           MOVE ZERO TO CPN-CIX-COUNT.
002860           MOVE ZERO TO CPN-PIX-COUNT.
002870           MOVE ZERO TO CPN-BIX-COUNT.
002880           ACCEPT WS-CURR-DATE-6 FROM DATE.
002890           MOVE 20 TO WS-TODAY-CC.
002900           MOVE WS-CURR-YY TO WS-TODAY-YY.
002910           MOVE WS-CURR-MM TO WS-TODAY-MM.
002920           MOVE WS-CURR-DD TO WS-TODAY-DD.
002930           MOVE WS-TODAY-CCYYMMDD TO WS-EXPIRY-CCYYMMDD.
002940           ADD 1 TO WS-EXPIRY-YY.
002950       1099-INITIALIZATION-EXIT.
002960           EXIT.
002970       EJECT
002980******************************************************************
002990*                         OPEN ALL FILES                         *
003000******************************************************************
003010       1100-OPEN-FILES.
003020           OPEN I-O COUPON-MASTER-FILE.
003030           IF WS-MASTER-FILE-STATUS NOT = '00'
003040               AND WS-MASTER-FILE-STATUS NOT = '05'
003050               DISPLAY MSG01-IO-ERROR ' CPNMSTR '
003060                       WS-MASTER-FILE-STATUS
003070               GO TO EOJ9900-ABEND
003080           END-IF.
003090           OPEN INPUT COUPON-TRANSACTION-FILE.
003100           IF WS-TRANS-FILE-STATUS NOT = '00'
003110               DISPLAY MSG01-IO-ERROR ' CPNTRAN '
003120                       WS-TRANS-FILE-STATUS
003130               GO TO EOJ9900-ABEND
003140           END-IF.
003150           OPEN OUTPUT MAINTENANCE-RESULT-FILE.
003160           IF WS-RESULT-FILE-STATUS NOT = '00'
003170               DISPLAY MSG01-IO-ERROR ' CPNMRES '
003180                       WS-RESULT-FILE-STATUS
003190               GO TO EOJ9900-ABEND
003200           END-IF.
003210       1199-OPEN-FILES-EXIT.
003220           EXIT.
003230       EJECT
003240******************************************************************
003250*          LOAD THE IN-MEMORY CATALOG FROM THE MASTER FILE       *
003260*   A NEW/EMPTY MASTER FILE (STATUS 05 ON OPEN) LEAVES THE CATALO*
003270*   EMPTY AND CPN-NEXT-ID AT 1.  OTHERWISE EVERY RECORD PRESENT I*
003280*   READ BY RELATIVE RECORD NUMBER AND ITS INDEX ENTRY REBUILT.  *
003290******************************************************************
003300       1200-LOAD-CATALOG-FROM-MASTER.
003310           IF WS-MASTER-FILE-STATUS = '05'
003320               GO TO 1299-LOAD-CATALOG-EXIT
003330           END-IF.
003340           MOVE 1 TO WS-MASTER-REL-KEY.
003350           PERFORM 1210-READ-ONE-MASTER-RECORD
003360               UNTIL WS-MASTER-FILE-STATUS NOT = '00'.
003370       1299-LOAD-CATALOG-EXIT.
003380           EXIT.
003390       EJECT
003400       1210-READ-ONE-MASTER-RECORD.
003410           READ COUPON-MASTER-FILE INTO WS-SAVED-CATALOG-ENTRY.
003420           IF WS-MASTER-FILE-STATUS = '00'
003430               MOVE WS-MASTER-REL-KEY TO WS-CAT-SUB
003440               MOVE WS-SAVED-CATALOG-ENTRY
003450                   TO CPN-CATALOG-TABLE(WS-CAT-SUB)
003460               IF WS-CAT-SUB >= CPN-CATALOG-COUNT
003470                   MOVE WS-CAT-SUB TO CPN-CATALOG-COUNT
003480               END-IF
003490               IF WS-MASTER-REL-KEY >= CPN-NEXT-ID
003500                   COMPUTE CPN-NEXT-ID = WS-MASTER-REL-KEY + 1
003510               END-IF
003520               IF CPN-COUPON-ID OF CPN-CATALOG-TABLE(WS-CAT-SUB)
003530                   NOT = ZERO
003540                   PERFORM 1220-REBUILD-ONE-INDEX-ENTRY
003550               END-IF
003560               ADD 1 TO WS-MASTER-REL-KEY
003570           END-IF.
003580       1210-EXIT.
003590           EXIT.
003600       EJECT
003610       1220-REBUILD-ONE-INDEX-ENTRY.
003620           IF NOT CPN-IS-ACTIVE OF CPN-CATALOG-TABLE(WS-CAT-SUB)
003630               GO TO 1220-EXIT
003640           END-IF.
003650           EVALUATE TRUE
003660               WHEN CPN-TYPE-CART-WISE OF
003670                   CPN-CATALOG-TABLE(WS-CAT-SUB)
003680                   ADD 1 TO CPN-CIX-COUNT
003690                   SET CPN-CIX-IX TO CPN-CIX-COUNT
003700                   MOVE CPN-THRESHOLD OF
003710                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003720                       TO CPN-CIX-THRESHOLD(CPN-CIX-IX)
003730                   MOVE CPN-DISCOUNT-PCT OF
003740                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003750                       TO CPN-CIX-DISCOUNT-PCT(CPN-CIX-IX)
003760                   MOVE CPN-COUPON-ID OF
003770                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003780                       TO CPN-CIX-COUPON-ID(CPN-CIX-IX)
003790               WHEN CPN-TYPE-PRODUCT-WISE OF
003800                   CPN-CATALOG-TABLE(WS-CAT-SUB)
003810                   ADD 1 TO CPN-PIX-COUNT
003820                   SET CPN-PIX-IX TO CPN-PIX-COUNT
003830                   MOVE CPN-PRODUCT-ID OF
003840                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003850                       TO CPN-PIX-PRODUCT-ID(CPN-PIX-IX)
003860                   MOVE CPN-DISCOUNT-PCT OF
003870                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003880                       TO CPN-PIX-DISCOUNT-PCT(CPN-PIX-IX)
003890                   MOVE CPN-COUPON-ID OF
003900                       CPN-CATALOG-TABLE(WS-CAT-SUB)
003910                       TO CPN-PIX-COUPON-ID(CPN-PIX-IX)
003920               WHEN CPN-TYPE-BXGY OF
003930                   CPN-CATALOG-TABLE(WS-CAT-SUB)
003940                   PERFORM 5100-BUILD-BXGY-KEY
003950                   ADD 1 TO CPN-BIX-COUNT
003960                   SET CPN-BIX-IX TO CPN-BIX-COUNT
003970                   MOVE WS-BXGY-NEW-KEY TO CPN-BIX-KEY(CPN-BIX-IX)
003980                   MOVE 'Y' TO CPN-BIX-ACTIVE-FLAG(CPN-BIX-IX)
003990                   MOVE CPN-COUPON-ID OF
004000                       CPN-CATALOG-TABLE(WS-CAT-SUB)
004010                       TO CPN-BIX-COUPON-ID(CPN-BIX-IX)
004020           END-EVALUATE.
004030       1220-EXIT.
004040           EXIT.
004050       EJECT
004060******************************************************************
004070*                         MAIN PROCESS                           *
004080******************************************************************
004090       2000-MAIN-PROCESS.
004100           PERFORM 2100-READ-NEXT-TRANSACTION
004110               THRU 2199-READ-NEXT-TRANSACTION-EXIT.
004120           IF NOT END-OF-FILE
004130               PERFORM 2200-PROCESS-TRANSACTION
004140                   THRU 2299-PROCESS-TRANSACTION-EXIT
004150           END-IF.
004160       2000-MAIN-PROCESS-EXIT.
004170           EXIT.
004180       EJECT
004190******************************************************************
004200*                   READ NEXT TRANSACTION                        *
004210******************************************************************
004220       2100-READ-NEXT-TRANSACTION.
004230           READ COUPON-TRANSACTION-FILE
004240               INTO COUPON-TRANSACTION-REC.
004250           IF WS-TRANS-FILE-STATUS = '10'
004260               SET END-OF-FILE TO TRUE
004270           ELSE
004280               IF WS-TRANS-FILE-STATUS NOT = '00'
004290                   DISPLAY MSG01-IO-ERROR ' CPNTRAN '
004300                           WS-TRANS-FILE-STATUS
004310                   GO TO EOJ9900-ABEND
004320               END-IF
004330               ADD 1 TO WS-READ-CNTR
004340           END-IF.
004350       2199-READ-NEXT-TRANSACTION-EXIT.
004360           EXIT.
004370       EJECT
004380******************************************************************
004390*                   PROCESS ONE TRANSACTION                      *
004400******************************************************************
004410       2200-PROCESS-TRANSACTION.
004420           INITIALIZE MAINTENANCE-RESULT-REC.
004430           MOVE TRN-ACTION TO MNT-ACTION.
004440           EVALUATE TRUE
004450               WHEN TRN-IS-CREATE
004460                   PERFORM 2300-CREATE-COUPON
004470                       THRU 2399-CREATE-COUPON-EXIT
004480               WHEN TRN-IS-UPDATE
004490                   PERFORM 2400-UPDATE-COUPON
004500                       THRU 2499-UPDATE-COUPON-EXIT
004510               WHEN TRN-IS-DELETE
004520                   PERFORM 2500-DELETE-COUPON
004530                       THRU 2599-DELETE-COUPON-EXIT
004540               WHEN TRN-IS-GET
004550                   PERFORM 2600-GET-COUPONS
004560                       THRU 2699-GET-COUPONS-EXIT
004570           END-EVALUATE.
004580       2299-PROCESS-TRANSACTION-EXIT.
004590           EXIT.
004600       EJECT
004610******************************************************************
004620*                        CREATE A COUPON                         *
004630******************************************************************
004640       2300-CREATE-COUPON.
004650           MOVE CPN-NEXT-ID TO MNT-COUPON-ID.
004660           MOVE CPN-NEXT-ID TO WS-CAT-SUB.
004670           MOVE SPACES TO CPN-CATALOG-TABLE(WS-CAT-SUB).
004680           MOVE CPN-NEXT-ID TO CPN-COUPON-ID(WS-CAT-SUB).
004690           MOVE TRN-COUPON-TYPE TO CPN-COUPON-TYPE(WS-CAT-SUB).
004700           PERFORM 2310-APPLY-DEFAULTS.
004710           PERFORM 2320-DISPATCH-BY-TYPE.
004720           IF WS-VALIDATION-OK
004730               IF WS-CAT-SUB > CPN-CATALOG-COUNT
004740                   MOVE WS-CAT-SUB TO CPN-CATALOG-COUNT
004750               END-IF
004760               ADD 1 TO CPN-NEXT-ID
004770               MOVE WS-CAT-SUB TO WS-MASTER-REL-KEY
004780               WRITE COUPON-MASTER-REC
004790                   FROM CPN-CATALOG-TABLE(WS-CAT-SUB)
004800               SET MNT-RC-OK TO TRUE
004810               MOVE MSG-OK TO MNT-MESSAGE
004820               ADD 1 TO WS-CREATE-CNTR
004830           ELSE
004840               SET MNT-RC-VALIDATION-ERR TO TRUE
004850               MOVE WS-MESSAGE TO MNT-MESSAGE
004860               ADD 1 TO WS-REJECT-CNTR
004870           END-IF.
004880           WRITE MAINTENANCE-RESULT-REC.
004890       2399-CREATE-COUPON-EXIT.
004900           EXIT.
004910       EJECT
004920******************************************************************
004930*   APPLY DEFAULTS - FILLS IN IS-ACTIVE/START-DATE/EXPIRY-DATE IF*
004940*   LEFT BLANK ON THE REQUEST.  RUN ON CREATE ONLY - AN UPDATE   *
004950*   MERGES OVER AN EXISTING RECORD WHICH ALREADY CARRIES VALUES. *
004960******************************************************************
004970       2310-APPLY-DEFAULTS.
004980           IF TRN-ACTIVE-FLAG-SUPPLIED
004990               MOVE TRN-ACTIVE-FLAG TO CPN-ACTIVE-FLAG(WS-CAT-SUB)
005000           ELSE
005010               MOVE 'Y' TO CPN-ACTIVE-FLAG(WS-CAT-SUB)
005020           END-IF.
005030           IF TRN-START-DATE-SUPPLIED
005040               MOVE TRN-START-DATE TO CPN-START-DATE(WS-CAT-SUB)
005050           ELSE
005060               MOVE WS-TODAY-CCYYMMDD TO
005070                   CPN-START-DATE(WS-CAT-SUB)
005080           END-IF.
005090           IF TRN-EXPIRY-DATE-SUPPLIED
005100               MOVE TRN-EXPIRY-DATE TO CPN-EXPIRY-DATE(WS-CAT-SUB)
005110           ELSE
005120               MOVE WS-EXPIRY-CCYYMMDD TO
005130                   CPN-EXPIRY-DATE(WS-CAT-SUB)
005140           END-IF.
005150           MOVE TRN-THRESHOLD TO CPN-THRESHOLD(WS-CAT-SUB).
005160           MOVE TRN-DISCOUNT-PCT TO CPN-DISCOUNT-PCT(WS-CAT-SUB).
005170           MOVE TRN-PRODUCT-ID TO CPN-PRODUCT-ID(WS-CAT-SUB).
005180           MOVE TRN-BUY-PRODUCT-TABLE TO
005190               CPN-BUY-PRODUCT-TABLE(WS-CAT-SUB).
005200           MOVE TRN-BUY-PRODUCT-COUNT TO
005210               CPN-BUY-PRODUCT-COUNT(WS-CAT-SUB).
005220           MOVE TRN-BUY-QUANTITY TO CPN-BUY-QUANTITY(WS-CAT-SUB).
005230           MOVE TRN-GET-PRODUCT-TABLE TO
005240               CPN-GET-PRODUCT-TABLE(WS-CAT-SUB).
005250           MOVE TRN-GET-PRODUCT-COUNT TO
005260               CPN-GET-PRODUCT-COUNT(WS-CAT-SUB).
005270           MOVE TRN-GET-QUANTITY TO CPN-GET-QUANTITY(WS-CAT-SUB).
005280           MOVE TRN-REPETITION-LIMIT TO
005290               CPN-REPETITION-LIMIT(WS-CAT-SUB).
005300       2310-EXIT.
005310           EXIT.
005320       EJECT
005330******************************************************************
005340*   DISPATCH BY TYPE - ROUTES THE CATALOG                        *
005350*   ENTRY NOW SITTING IN CPN-CATALOG-TABLE(WS-CAT-SUB) TO THE    *
005360*   VALIDATION/INDEX ROUTINE FOR ITS COUPON-TYPE.                *
005370******************************************************************
005380       2320-DISPATCH-BY-TYPE.
005390           SET WS-VALIDATION-OK TO TRUE.
005400           EVALUATE TRUE
005410               WHEN CPN-TYPE-CART-WISE(WS-CAT-SUB)
005420                   PERFORM 3000-VALIDATE-CART-WISE
005430                       THRU 3099-VALIDATE-CART-WISE-EXIT
005440               WHEN CPN-TYPE-PRODUCT-WISE(WS-CAT-SUB)
005450                   PERFORM 4000-VALIDATE-PRODUCT-WISE
005460                       THRU 4099-VALIDATE-PRODUCT-WISE-EXIT
005470               WHEN CPN-TYPE-BXGY(WS-CAT-SUB)
005480                   PERFORM 5000-VALIDATE-BXGY
005490                       THRU 5099-VALIDATE-BXGY-EXIT
005500               WHEN OTHER
005510                   SET WS-VALIDATION-FAILED TO TRUE
005520                   MOVE 'UNKNOWN COUPON-TYPE' TO WS-MESSAGE
005530           END-EVALUATE.
005540       2320-EXIT.
005550           EXIT.
005560       EJECT
005570******************************************************************
005580*                        UPDATE A COUPON                         *
005590******************************************************************
005600       2400-UPDATE-COUPON.
005610           MOVE TRN-COUPON-ID TO MNT-COUPON-ID.
005620           PERFORM 2410-LOOKUP-COUPON.
005630           IF NOT WS-COUPON-FOUND
005640               SET MNT-RC-NOT-FOUND TO TRUE
005650               MOVE MSG-NOT-FOUND TO MNT-MESSAGE
005660               ADD 1 TO WS-REJECT-CNTR
005670               GO TO 2498-WRITE-UPDATE-RESULT
005680           END-IF.
005690           IF TRN-COUPON-TYPE NOT =
005700               CPN-COUPON-TYPE(WS-CAT-SUB)
005710               SET MNT-RC-TYPE-MISMATCH TO TRUE
005720               MOVE MSG-TYPE-MISMATCH TO MNT-MESSAGE
005730               ADD 1 TO WS-REJECT-CNTR
005740               GO TO 2498-WRITE-UPDATE-RESULT
005750           END-IF.
005760           MOVE CPN-CATALOG-TABLE(WS-CAT-SUB) TO
005770               WS-SAVED-CATALOG-ENTRY.
005780           PERFORM 2420-MERGE-DETAILS.
005790           PERFORM 2430-REMOVE-OLD-INDEX-ENTRY.
005800           PERFORM 2320-DISPATCH-BY-TYPE.
005810           IF WS-VALIDATION-OK
005820               MOVE TRN-COUPON-ID TO WS-MASTER-REL-KEY
005830               REWRITE COUPON-MASTER-REC FROM
005840                   CPN-CATALOG-TABLE(WS-CAT-SUB)
005850               SET MNT-RC-OK TO TRUE
005860               MOVE MSG-OK TO MNT-MESSAGE
005870               ADD 1 TO WS-UPDATE-CNTR
005880           ELSE
005890               MOVE WS-SAVED-CATALOG-ENTRY TO
005900                   CPN-CATALOG-TABLE(WS-CAT-SUB)
005910               PERFORM 2440-RESTORE-OLD-INDEX-ENTRY
005920               SET MNT-RC-VALIDATION-ERR TO TRUE
005930               MOVE WS-MESSAGE TO MNT-MESSAGE
005940               ADD 1 TO WS-REJECT-CNTR
005950           END-IF.
005960       2498-WRITE-UPDATE-RESULT.
005970           WRITE MAINTENANCE-RESULT-REC.
005980       2499-UPDATE-COUPON-EXIT.
005990           EXIT.
006000       EJECT
006010******************************************************************
006020*   LOOKUP COUPON - COUPON-ID IS A DENSE 1..N SEQUENCE SO THE    *
006030*   CATALOG SUBSCRIPT IS THE ID ITSELF.  A DELETED SLOT CARRIES A*
006040*   ZERO CPN-COUPON-ID SENTINEL (SEE 2500-DELETE-COUPON).        *
006050******************************************************************
006060       2410-LOOKUP-COUPON.
006070           SET WS-COUPON-NOT-FOUND TO TRUE.
006080           IF TRN-COUPON-ID > ZERO
006090               AND TRN-COUPON-ID < CPN-NEXT-ID
006100               MOVE TRN-COUPON-ID TO WS-CAT-SUB
006110               IF CPN-COUPON-ID(WS-CAT-SUB) = TRN-COUPON-ID
006120                   SET WS-COUPON-FOUND TO TRUE
006130               END-IF
006140           END-IF.
006150       2410-EXIT.
006160           EXIT.
006170       EJECT
006180******************************************************************
006190*   MERGE DETAILS - A FIELD PRESENT ON THE                       *
006200*   TRANSACTION ALWAYS WINS; AN OMITTED FIELD KEEPS THE EXISTING *
006210*   STORED VALUE (WS-SAVED-CATALOG-ENTRY, TAKEN BEFORE THIS RUNS)*
006220******************************************************************
006230       2420-MERGE-DETAILS.
006240           IF TRN-ACTIVE-FLAG-SUPPLIED
006250               MOVE TRN-ACTIVE-FLAG TO CPN-ACTIVE-FLAG(WS-CAT-SUB)
006260           ELSE
006270               MOVE SAV-ACTIVE-FLAG TO
006280                   CPN-ACTIVE-FLAG(WS-CAT-SUB)
006290           END-IF.
006300           IF TRN-START-DATE-SUPPLIED
006310               MOVE TRN-START-DATE TO CPN-START-DATE(WS-CAT-SUB)
006320           ELSE
006330               MOVE SAV-START-DATE TO
006340                   CPN-START-DATE(WS-CAT-SUB)
006350           END-IF.
006360           IF TRN-EXPIRY-DATE-SUPPLIED
006370               MOVE TRN-EXPIRY-DATE TO CPN-EXPIRY-DATE(WS-CAT-SUB)
006380           ELSE
006390               MOVE SAV-EXPIRY-DATE TO
006400                   CPN-EXPIRY-DATE(WS-CAT-SUB)
006410           END-IF.
006420           IF TRN-THRESHOLD-SUPPLIED
006430               MOVE TRN-THRESHOLD TO CPN-THRESHOLD(WS-CAT-SUB)
006440           ELSE
006450               MOVE SAV-THRESHOLD TO CPN-THRESHOLD(WS-CAT-SUB)
006460           END-IF.
006470           IF TRN-DISCOUNT-PCT-SUPPLIED
006480               MOVE TRN-DISCOUNT-PCT TO
006490                   CPN-DISCOUNT-PCT(WS-CAT-SUB)
006500           ELSE
006510               MOVE SAV-DISCOUNT-PCT TO
006520                   CPN-DISCOUNT-PCT(WS-CAT-SUB)
006530           END-IF.
006540           IF TRN-PRODUCT-ID-SUPPLIED
006550               MOVE TRN-PRODUCT-ID TO CPN-PRODUCT-ID(WS-CAT-SUB)
006560           ELSE
006570               MOVE SAV-PRODUCT-ID TO CPN-PRODUCT-ID(WS-CAT-SUB)
006580           END-IF.
006590           IF TRN-BUY-PRODUCTS-SUPPLIED
006600               MOVE TRN-BUY-PRODUCT-TABLE TO
006610                   CPN-BUY-PRODUCT-TABLE(WS-CAT-SUB)
006620               MOVE TRN-BUY-PRODUCT-COUNT TO
006630                   CPN-BUY-PRODUCT-COUNT(WS-CAT-SUB)
006640           ELSE
006650               MOVE SAV-BUY-PRODUCT-TABLE TO
006660                   CPN-BUY-PRODUCT-TABLE(WS-CAT-SUB)
006670               MOVE SAV-BUY-PRODUCT-COUNT TO
006680                   CPN-BUY-PRODUCT-COUNT(WS-CAT-SUB)
006690           END-IF.
006700           IF TRN-BUY-QUANTITY-SUPPLIED
006710               MOVE TRN-BUY-QUANTITY TO
006720                   CPN-BUY-QUANTITY(WS-CAT-SUB)
006730           ELSE
006740               MOVE SAV-BUY-QUANTITY TO
006750                   CPN-BUY-QUANTITY(WS-CAT-SUB)
006760           END-IF.
006770           IF TRN-GET-PRODUCTS-SUPPLIED
006780               MOVE TRN-GET-PRODUCT-TABLE TO
006790                   CPN-GET-PRODUCT-TABLE(WS-CAT-SUB)
006800               MOVE TRN-GET-PRODUCT-COUNT TO
006810                   CPN-GET-PRODUCT-COUNT(WS-CAT-SUB)
006820           ELSE
006830               MOVE SAV-GET-PRODUCT-TABLE TO
006840                   CPN-GET-PRODUCT-TABLE(WS-CAT-SUB)
006850               MOVE SAV-GET-PRODUCT-COUNT TO
006860                   CPN-GET-PRODUCT-COUNT(WS-CAT-SUB)
006870           END-IF.
006880           IF TRN-GET-QUANTITY-SUPPLIED
006890               MOVE TRN-GET-QUANTITY TO
006900                   CPN-GET-QUANTITY(WS-CAT-SUB)
006910           ELSE
006920               MOVE SAV-GET-QUANTITY TO
006930                   CPN-GET-QUANTITY(WS-CAT-SUB)
006940           END-IF.
006950           IF TRN-REPETITION-LIMIT-SUPPLIED
006960               MOVE TRN-REPETITION-LIMIT TO
006970                   CPN-REPETITION-LIMIT(WS-CAT-SUB)
006980           ELSE
006990               MOVE SAV-REPETITION-LIMIT TO
007000                   CPN-REPETITION-LIMIT(WS-CAT-SUB)
007010           END-IF.
007020       2420-EXIT.
007030           EXIT.
007040       EJECT
007050******************************************************************
007060*   REMOVE OLD INDEX ENTRY - AN UPDATE MAY CHANGE A FIELD THE IND*
007070*   IS KEYED ON (THRESHOLD, PRODUCT-ID, THE BXGY KEY) SO THE OLD *
007080*   ENTRY IS TAKEN OUT BEFORE RE-VALIDATION REBUILDS IT.         *
007090******************************************************************
007100       2430-REMOVE-OLD-INDEX-ENTRY.
007110           SET WS-HAD-OLD-INDEX TO FALSE.
007120           IF NOT CPN-IS-ACTIVE(WS-CAT-SUB)
007130               GO TO 2430-EXIT
007140           END-IF.
007150           EVALUATE TRUE
007160               WHEN CPN-TYPE-CART-WISE(WS-CAT-SUB)
007170                   PERFORM 2431-REMOVE-CART-IDX-ENTRY
007180               WHEN CPN-TYPE-PRODUCT-WISE(WS-CAT-SUB)
007190                   PERFORM 2432-REMOVE-PROD-IDX-ENTRY
007200               WHEN CPN-TYPE-BXGY(WS-CAT-SUB)
007210                   PERFORM 2433-REMOVE-BXGY-IDX-ENTRY
007220           END-EVALUATE.
007230       2430-EXIT.
007240           EXIT.
007250       EJECT
007260       2431-REMOVE-CART-IDX-ENTRY.
007270           MOVE 1 TO WS-IX-SUB.
007280           PERFORM 2431A-FIND-CART-IDX-ENTRY
007290               VARYING WS-IX-SUB FROM 1 BY 1
007300               UNTIL WS-IX-SUB > CPN-CIX-COUNT
007310               OR WS-HAD-OLD-INDEX.
007320       2431-EXIT.
007330           EXIT.
007340       2431A-FIND-CART-IDX-ENTRY.
007350           IF CPN-CIX-COUPON-ID(WS-IX-SUB) = TRN-COUPON-ID
007360               MOVE CPN-CIX-THRESHOLD(WS-IX-SUB) TO
007370                   WS-SAVED-CIX-THRESHOLD
007380               MOVE CPN-CIX-DISCOUNT-PCT(WS-IX-SUB) TO
007390                   WS-SAVED-CIX-DISCOUNT-PCT
007400               SET WS-HAD-OLD-INDEX TO TRUE
007410               PERFORM 2431B-SHIFT-CART-IDX-DOWN
007420                   VARYING WS-SUB FROM WS-IX-SUB BY 1
007430                   UNTIL WS-SUB >= CPN-CIX-COUNT
007440               SUBTRACT 1 FROM CPN-CIX-COUNT
007450           END-IF.
007460       2431A-EXIT.
007470           EXIT.
007480       2431B-SHIFT-CART-IDX-DOWN.
007490           MOVE CPN-CART-IDX-ENTRY(WS-SUB + 1)
007500               TO CPN-CART-IDX-ENTRY(WS-SUB).
007510       2431B-EXIT.
007520           EXIT.
007530       EJECT
007540       2432-REMOVE-PROD-IDX-ENTRY.
007550           MOVE 1 TO WS-IX-SUB.
007560           PERFORM 2432A-FIND-PROD-IDX-ENTRY
007570               VARYING WS-IX-SUB FROM 1 BY 1
007580               UNTIL WS-IX-SUB > CPN-PIX-COUNT
007590               OR WS-HAD-OLD-INDEX.
007600       2432-EXIT.
007610           EXIT.
007620       2432A-FIND-PROD-IDX-ENTRY.
007630           IF CPN-PIX-COUPON-ID(WS-IX-SUB) = TRN-COUPON-ID
007640               MOVE CPN-PIX-PRODUCT-ID(WS-IX-SUB) TO
007650                   WS-SAVED-PIX-PRODUCT-ID
007660               MOVE CPN-PIX-DISCOUNT-PCT(WS-IX-SUB) TO
007670                   WS-SAVED-PIX-DISCOUNT-PCT
007680               SET WS-HAD-OLD-INDEX TO TRUE
007690               PERFORM 2432B-SHIFT-PROD-IDX-DOWN
007700                   VARYING WS-SUB FROM WS-IX-SUB BY 1
007710                   UNTIL WS-SUB >= CPN-PIX-COUNT
007720               SUBTRACT 1 FROM CPN-PIX-COUNT
007730           END-IF.
007740       2432A-EXIT.
007750           EXIT.
007760       2432B-SHIFT-PROD-IDX-DOWN.
007770           MOVE CPN-PROD-IDX-ENTRY(WS-SUB + 1)
007780               TO CPN-PROD-IDX-ENTRY(WS-SUB).
007790       2432B-EXIT.
007800           EXIT.
007810       EJECT
007820       2433-REMOVE-BXGY-IDX-ENTRY.
007830           MOVE 1 TO WS-IX-SUB.
007840           PERFORM 2433A-FIND-BXGY-IDX-ENTRY
007850               VARYING WS-IX-SUB FROM 1 BY 1
007860               UNTIL WS-IX-SUB > CPN-BIX-COUNT
007870               OR WS-HAD-OLD-INDEX.
007880       2433-EXIT.
007890           EXIT.
007900       2433A-FIND-BXGY-IDX-ENTRY.
007910           IF CPN-BIX-COUPON-ID(WS-IX-SUB) = TRN-COUPON-ID
007920               MOVE CPN-BIX-KEY(WS-IX-SUB) TO WS-SAVED-BIX-KEY
007930               SET WS-HAD-OLD-INDEX TO TRUE
007940               PERFORM 2433B-SHIFT-BXGY-IDX-DOWN
007950                   VARYING WS-SUB FROM WS-IX-SUB BY 1
007960                   UNTIL WS-SUB >= CPN-BIX-COUNT
007970               SUBTRACT 1 FROM CPN-BIX-COUNT
007980           END-IF.
007990       2433A-EXIT.
008000           EXIT.
008010       2433B-SHIFT-BXGY-IDX-DOWN.
008020           MOVE CPN-BXGY-IDX-ENTRY(WS-SUB + 1)
008030               TO CPN-BXGY-IDX-ENTRY(WS-SUB).
008040       2433B-EXIT.
008050           EXIT.
008060       EJECT
008070******************************************************************
008080*   RESTORE OLD INDEX ENTRY - REVALIDATION FAILED, PUT THE SAVED *
008090*   ENTRY BACK SO THE CATALOG AND INDEXES STAY IN STEP.          *
008100******************************************************************
008110       2440-RESTORE-OLD-INDEX-ENTRY.
008120           IF NOT WS-HAD-OLD-INDEX
008130               GO TO 2440-EXIT
008140           END-IF.
008150           EVALUATE TRUE
008160               WHEN CPN-TYPE-CART-WISE(WS-CAT-SUB)
008170                   ADD 1 TO CPN-CIX-COUNT
008180                   MOVE CPN-CIX-COUNT TO WS-IX-SUB
008190                   MOVE WS-SAVED-CIX-THRESHOLD TO
008200                       CPN-CIX-THRESHOLD(WS-IX-SUB)
008210                   MOVE WS-SAVED-CIX-DISCOUNT-PCT TO
008220                       CPN-CIX-DISCOUNT-PCT(WS-IX-SUB)
008230                   MOVE TRN-COUPON-ID TO
008240                       CPN-CIX-COUPON-ID(WS-IX-SUB)
008250               WHEN CPN-TYPE-PRODUCT-WISE(WS-CAT-SUB)
008260                   ADD 1 TO CPN-PIX-COUNT
008270                   MOVE CPN-PIX-COUNT TO WS-IX-SUB
008280                   MOVE WS-SAVED-PIX-PRODUCT-ID TO
008290                       CPN-PIX-PRODUCT-ID(WS-IX-SUB)
008300                   MOVE WS-SAVED-PIX-DISCOUNT-PCT TO
008310                       CPN-PIX-DISCOUNT-PCT(WS-IX-SUB)
008320                   MOVE TRN-COUPON-ID TO
008330                       CPN-PIX-COUPON-ID(WS-IX-SUB)
008340               WHEN CPN-TYPE-BXGY(WS-CAT-SUB)
008350                   ADD 1 TO CPN-BIX-COUNT
008360                   MOVE CPN-BIX-COUNT TO WS-IX-SUB
008370                   MOVE WS-SAVED-BIX-KEY TO CPN-BIX-KEY(WS-IX-SUB)
008380                   MOVE 'Y' TO CPN-BIX-ACTIVE-FLAG(WS-IX-SUB)
008390                   MOVE TRN-COUPON-ID TO
008400                       CPN-BIX-COUPON-ID(WS-IX-SUB)
008410           END-EVALUATE.
008420       2440-EXIT.
008430           EXIT.
008440       EJECT
008450******************************************************************
008460*                        DELETE A COUPON                         *
008470******************************************************************
008480       2500-DELETE-COUPON.
008490           MOVE TRN-COUPON-ID TO MNT-COUPON-ID.
008500           PERFORM 2410-LOOKUP-COUPON.
008510           IF NOT WS-COUPON-FOUND
008520               SET MNT-RC-NOT-FOUND TO TRUE
008530               MOVE MSG-NOT-FOUND TO MNT-MESSAGE
008540               ADD 1 TO WS-REJECT-CNTR
008550           ELSE
008560               PERFORM 2510-REMOVE-INDEX-IF-ACTIVE
008570                   THRU 2510-EXIT
008580               PERFORM 2520-REMOVE-CATALOG-ENTRY
008590                   THRU 2520-EXIT
008600               SET MNT-RC-OK TO TRUE
008610               MOVE MSG-OK TO MNT-MESSAGE
008620               ADD 1 TO WS-DELETE-CNTR
008630           END-IF.
008640           WRITE MAINTENANCE-RESULT-REC.
008650       2599-DELETE-COUPON-EXIT.
008660           EXIT.
008670       EJECT
008680       2510-REMOVE-INDEX-IF-ACTIVE.
008690           IF CPN-IS-ACTIVE(WS-CAT-SUB)
008700               PERFORM 2430-REMOVE-OLD-INDEX-ENTRY
008710                   THRU 2430-EXIT
008720           END-IF.
008730       2510-EXIT.
008740           EXIT.
008750       EJECT
008760       2520-REMOVE-CATALOG-ENTRY.
008770           MOVE ZERO TO CPN-COUPON-ID(WS-CAT-SUB).
008780           MOVE TRN-COUPON-ID TO WS-MASTER-REL-KEY.
008790           DELETE COUPON-MASTER-FILE RECORD.
008800       2520-EXIT.
008810           EXIT.
008820       EJECT
008830******************************************************************
008840*                   GET - LIST COUPONS BY ACTIVE FLAG            *
008850******************************************************************
008860       2600-GET-COUPONS.
008870           SET MNT-RC-OK TO TRUE.
008880           MOVE MSG-OK TO MNT-MESSAGE.
008890           MOVE 1 TO WS-CAT-SUB.
008900           PERFORM 2610-FILTER-BY-ACTIVE-FLAG
008910               VARYING WS-CAT-SUB FROM 1 BY 1
008920               UNTIL WS-CAT-SUB > CPN-CATALOG-COUNT.
008930           ADD 1 TO WS-GET-CNTR.
008940       2699-GET-COUPONS-EXIT.
008950           EXIT.
008960       EJECT
008970       2610-FILTER-BY-ACTIVE-FLAG.
008980           IF CPN-COUPON-ID(WS-CAT-SUB) NOT = ZERO
008990               AND CPN-ACTIVE-FLAG(WS-CAT-SUB) =
009000                   TRN-GET-ACTIVE-FLAG
009010               MOVE CPN-COUPON-ID(WS-CAT-SUB) TO MNT-COUPON-ID
009020               MOVE CPN-CATALOG-TABLE(WS-CAT-SUB) TO
009030                   MNT-COUPON-ENTRY
009040               WRITE MAINTENANCE-RESULT-REC
009050           END-IF.
009060       2610-EXIT.
009070           EXIT.
009080       EJECT
009090******************************************************************
009100*   VALIDATE CART-WISE - THRESHOLD > 0, PCT IN                   *
009110*   0..100, AT MOST ONE COUPON PER THRESHOLD, AND THE MONOTONICIT*
009120*   INVARIANT AGAINST THE NEAREST LOWER/HIGHER NEIGHBOR THRESHOLD*
009130******************************************************************
009140       3000-VALIDATE-CART-WISE.
009150           IF CPN-THRESHOLD(WS-CAT-SUB) NOT > ZERO
009160               OR CPN-DISCOUNT-PCT(WS-CAT-SUB) < ZERO
009170               OR CPN-DISCOUNT-PCT(WS-CAT-SUB) > 100
009180               SET WS-VALIDATION-FAILED TO TRUE
009190               MOVE MSG-CART-WISE-INVALID TO WS-MESSAGE
009200               GO TO 3099-VALIDATE-CART-WISE-EXIT
009210           END-IF.
009220           MOVE 1 TO WS-IX-SUB.
009230           PERFORM 3010-CHECK-DUP-THRESHOLD
009240               VARYING WS-IX-SUB FROM 1 BY 1
009250               UNTIL WS-IX-SUB > CPN-CIX-COUNT
009260               OR WS-VALIDATION-FAILED.
009270           IF WS-VALIDATION-FAILED
009280               GO TO 3099-VALIDATE-CART-WISE-EXIT
009290           END-IF.
009300           PERFORM 3100-FIND-LOWER-NEIGHBOR
009310               THRU 3199-FIND-LOWER-NEIGHBOR-EXIT.
009320           PERFORM 3200-FIND-HIGHER-NEIGHBOR
009330               THRU 3299-FIND-HIGHER-NEIGHBOR-EXIT.
009340           IF WS-LOWER-FOUND
009350               AND CPN-CIX-DISCOUNT-PCT(WS-LOWER-SUB)
009360                   NOT < CPN-DISCOUNT-PCT(WS-CAT-SUB)
009370               SET WS-VALIDATION-FAILED TO TRUE
009380               MOVE MSG-CART-WISE-MONO TO WS-MESSAGE
009390               GO TO 3099-VALIDATE-CART-WISE-EXIT
009400           END-IF.
009410           IF WS-HIGHER-FOUND
009420               AND CPN-CIX-DISCOUNT-PCT(WS-HIGHER-SUB)
009430                   NOT > CPN-DISCOUNT-PCT(WS-CAT-SUB)
009440               SET WS-VALIDATION-FAILED TO TRUE
009450               MOVE MSG-CART-WISE-MONO TO WS-MESSAGE
009460               GO TO 3099-VALIDATE-CART-WISE-EXIT
009470           END-IF.
009480           ADD 1 TO CPN-CIX-COUNT.
009490           MOVE CPN-CIX-COUNT TO WS-IX-SUB.
009500           MOVE CPN-THRESHOLD(WS-CAT-SUB) TO
009510               CPN-CIX-THRESHOLD(WS-IX-SUB).
009520           MOVE CPN-DISCOUNT-PCT(WS-CAT-SUB) TO
009530               CPN-CIX-DISCOUNT-PCT(WS-IX-SUB).
009540           MOVE CPN-COUPON-ID(WS-CAT-SUB) TO
009550               CPN-CIX-COUPON-ID(WS-IX-SUB).
009560       3099-VALIDATE-CART-WISE-EXIT.
009570           EXIT.
009580       EJECT
009590       3010-CHECK-DUP-THRESHOLD.
009600           IF CPN-CIX-THRESHOLD(WS-IX-SUB) =
009610               CPN-THRESHOLD(WS-CAT-SUB)
009620               SET WS-VALIDATION-FAILED TO TRUE
009630               MOVE MSG-CART-WISE-DUP TO WS-MESSAGE
009640           END-IF.
009650       3010-EXIT.
009660           EXIT.
009670       EJECT
009680******************************************************************
009690*   FIND LOWER NEIGHBOR - CPN-CART-INDEX IS KEPT ASCENDING BY    *
009700*   THRESHOLD, SO THE NEAREST LOWER ENTRY IS THE LAST ONE IN THE *
009710*   TABLE WHOSE THRESHOLD IS STILL BELOW THE NEW ONE.            *
009720******************************************************************
009730       3100-FIND-LOWER-NEIGHBOR.
009740           SET WS-LOWER-FOUND TO FALSE.
009750           MOVE 1 TO WS-IX-SUB.
009760           PERFORM 3110-TEST-ONE-LOWER-CANDIDATE
009770               VARYING WS-IX-SUB FROM 1 BY 1
009780               UNTIL WS-IX-SUB > CPN-CIX-COUNT.
009790       3199-FIND-LOWER-NEIGHBOR-EXIT.
009800           EXIT.
009810       EJECT
009820       3110-TEST-ONE-LOWER-CANDIDATE.
009830           IF CPN-CIX-THRESHOLD(WS-IX-SUB) <
009840               CPN-THRESHOLD(WS-CAT-SUB)
009850               SET WS-LOWER-FOUND TO TRUE
009860               MOVE WS-IX-SUB TO WS-LOWER-SUB
009870           END-IF.
009880       3110-EXIT.
009890           EXIT.
009900       EJECT
009910******************************************************************
009920*   FIND HIGHER NEIGHBOR - FIRST ENTRY IN ASCENDING ORDER WHOSE  *
009930*   THRESHOLD EXCEEDS THE NEW ONE.                               *
009940******************************************************************
009950       3200-FIND-HIGHER-NEIGHBOR.
009960           SET WS-HIGHER-FOUND TO FALSE.
009970           MOVE 1 TO WS-IX-SUB.
009980           PERFORM 3210-TEST-ONE-HIGHER-CANDIDATE
009990               VARYING WS-IX-SUB FROM 1 BY 1
010000               UNTIL WS-IX-SUB > CPN-CIX-COUNT
010010               OR WS-HIGHER-FOUND.
010020       3299-FIND-HIGHER-NEIGHBOR-EXIT.
010030           EXIT.
010040       EJECT
010050       3210-TEST-ONE-HIGHER-CANDIDATE.
010060           IF CPN-CIX-THRESHOLD(WS-IX-SUB) >
010070               CPN-THRESHOLD(WS-CAT-SUB)
010080               SET WS-HIGHER-FOUND TO TRUE
010090               MOVE WS-IX-SUB TO WS-HIGHER-SUB
010100           END-IF.
010110       3210-EXIT.
010120           EXIT.
010130       EJECT
010140******************************************************************
010150*   VALIDATE PRODUCT-WISE - PRODUCT-ID > 0 AND DISCOUNT-PCT > 0. *
010160*   AT MOST ONE ACTIVE PRODUCT-WISE COUPON PER PRODUCT-ID, SAME  *
010170*   SHAPE OF DUP CHECK AS CART-WISE/BXGY BELOW - CR-1402.        *
010180******************************************************************
010190       4000-VALIDATE-PRODUCT-WISE.
010200           IF CPN-PRODUCT-ID(WS-CAT-SUB) NOT > ZERO
010210               OR CPN-DISCOUNT-PCT(WS-CAT-SUB) NOT > ZERO
010220               OR CPN-DISCOUNT-PCT(WS-CAT-SUB) > 100
010230               SET WS-VALIDATION-FAILED TO TRUE
010240               MOVE MSG-PRODUCT-WISE-BAD TO WS-MESSAGE
010250               GO TO 4099-VALIDATE-PRODUCT-WISE-EXIT
010260           END-IF.
010270           MOVE 1 TO WS-IX-SUB.
010280           PERFORM 4010-CHECK-DUP-PRODUCT
010290               VARYING WS-IX-SUB FROM 1 BY 1
010300               UNTIL WS-IX-SUB > CPN-PIX-COUNT
010310               OR WS-VALIDATION-FAILED.
010320           IF WS-VALIDATION-FAILED
010330               GO TO 4099-VALIDATE-PRODUCT-WISE-EXIT
010340           END-IF.
010350           ADD 1 TO CPN-PIX-COUNT.
010360           MOVE CPN-PIX-COUNT TO WS-IX-SUB.
010370           MOVE CPN-PRODUCT-ID(WS-CAT-SUB) TO
010380               CPN-PIX-PRODUCT-ID(WS-IX-SUB).
010390           MOVE CPN-DISCOUNT-PCT(WS-CAT-SUB) TO
010400               CPN-PIX-DISCOUNT-PCT(WS-IX-SUB).
010410           MOVE CPN-COUPON-ID(WS-CAT-SUB) TO
010420               CPN-PIX-COUPON-ID(WS-IX-SUB).
010430       4099-VALIDATE-PRODUCT-WISE-EXIT.
010440           EXIT.
010450       EJECT
010460       4010-CHECK-DUP-PRODUCT.
010470           IF CPN-PIX-PRODUCT-ID(WS-IX-SUB) =
010480               CPN-PRODUCT-ID(WS-CAT-SUB)
010490               SET WS-VALIDATION-FAILED TO TRUE
010500               MOVE MSG-PRODUCT-WISE-DUP TO WS-MESSAGE
010510           END-IF.
010520       4010-EXIT.
010530           EXIT.
010540       EJECT
010550******************************************************************
010560*   VALIDATE BXGY - BUY/GET SETS MUST BE NON-EMPTY,              *
010570*   BUY-QUANTITY AND GET-QUANTITY MUST BE > 0, AND THE BUY/GET KE*
010580*   MUST BE UNIQUE ACROSS THE BXGY INDEX.                        *
010590******************************************************************
010600       5000-VALIDATE-BXGY.
010610           IF CPN-BUY-PRODUCT-COUNT(WS-CAT-SUB) = ZERO
010620               OR CPN-GET-PRODUCT-COUNT(WS-CAT-SUB) = ZERO
010630               OR CPN-BUY-QUANTITY(WS-CAT-SUB) NOT > ZERO
010640               OR CPN-GET-QUANTITY(WS-CAT-SUB) NOT > ZERO
010650               SET WS-VALIDATION-FAILED TO TRUE
010660               MOVE MSG-BXGY-BAD-SETS TO WS-MESSAGE
010670               GO TO 5099-VALIDATE-BXGY-EXIT
010680           END-IF.
010690           PERFORM 5100-BUILD-BXGY-KEY.
010700           MOVE 1 TO WS-IX-SUB.
010710           PERFORM 5010-CHECK-DUP-BXGY-KEY
010720               VARYING WS-IX-SUB FROM 1 BY 1
010730               UNTIL WS-IX-SUB > CPN-BIX-COUNT
010740               OR WS-VALIDATION-FAILED.
010750           IF WS-VALIDATION-FAILED
010760               GO TO 5099-VALIDATE-BXGY-EXIT
010770           END-IF.
010780           ADD 1 TO CPN-BIX-COUNT.
010790           MOVE CPN-BIX-COUNT TO WS-IX-SUB.
010800           MOVE WS-BXGY-NEW-KEY TO CPN-BIX-KEY(WS-IX-SUB).
010810           MOVE 'Y' TO CPN-BIX-ACTIVE-FLAG(WS-IX-SUB).
010820           MOVE CPN-COUPON-ID(WS-CAT-SUB) TO
010830               CPN-BIX-COUPON-ID(WS-IX-SUB).
010840       5099-VALIDATE-BXGY-EXIT.
010850           EXIT.
010860       EJECT
010870       5010-CHECK-DUP-BXGY-KEY.
010880           IF CPN-BIX-KEY(WS-IX-SUB) = WS-BXGY-NEW-KEY
010890               SET WS-VALIDATION-FAILED TO TRUE
010900               MOVE MSG-BXGY-DUP-KEY TO WS-MESSAGE
010910           END-IF.
010920       5010-EXIT.
010930           EXIT.
010940       EJECT
010950******************************************************************
010960*   BUILD BXGY KEY - SORTED COMMA-JOINED BUY-PRODUCT-IDS, THE BUY*
010970*   QUANTITY, SORTED COMMA-JOINED GET-PRODUCT-IDS, THE GET QUANTI*
010980*   THE TABLES ARE SMALL (20 ENTRIES) SO A BUBBLE SORT ON A WORKI*
010990*   COPY IS USED, THE SAME STYLE AS CPBXGRTE'S UNIT-PRICE SORT.  *
011000******************************************************************
011010       5100-BUILD-BXGY-KEY.
011020           MOVE CPN-BUY-PRODUCT-TABLE(WS-CAT-SUB) TO
011030               WS-SORT-BUY-TABLE.
011040           MOVE CPN-BUY-PRODUCT-COUNT(WS-CAT-SUB) TO
011050               WS-SORT-BUY-COUNT.
011060           PERFORM 5110-SORT-BUY-TABLE-ASC.
011070           MOVE SPACES TO WS-BXGY-KEY-BUY-PART.
011080           MOVE 1 TO WS-SUB.
011090           PERFORM 5120-STRING-ONE-BUY-ID
011100               VARYING WS-SUB FROM 1 BY 1
011110               UNTIL WS-SUB > WS-SORT-BUY-COUNT.
011120           MOVE CPN-GET-PRODUCT-TABLE(WS-CAT-SUB) TO
011130               WS-SORT-GET-TABLE.
011140           MOVE CPN-GET-PRODUCT-COUNT(WS-CAT-SUB) TO
011150               WS-SORT-GET-COUNT.
011160           PERFORM 5130-SORT-GET-TABLE-ASC.
011170           MOVE SPACES TO WS-BXGY-KEY-GET-PART.
011180           MOVE 1 TO WS-SUB.
011190           PERFORM 5140-STRING-ONE-GET-ID
011200               VARYING WS-SUB FROM 1 BY 1
011210               UNTIL WS-SUB > WS-SORT-GET-COUNT.
011220           MOVE SPACES TO WS-BXGY-NEW-KEY.
011230           STRING WS-BXGY-KEY-BUY-PART DELIMITED BY SPACE
011240                  '|' DELIMITED BY SIZE
011250                  CPN-BUY-QUANTITY(WS-CAT-SUB) DELIMITED BY SIZE
011260                  '->' DELIMITED BY SIZE
011270                  WS-BXGY-KEY-GET-PART DELIMITED BY SPACE
011280                  '|' DELIMITED BY SIZE
011290                  CPN-GET-QUANTITY(WS-CAT-SUB) DELIMITED BY SIZE
011300                  INTO WS-BXGY-NEW-KEY.
011310       5100-EXIT.
011320           EXIT.
011330       EJECT
011340       5110-SORT-BUY-TABLE-ASC.
011350           IF WS-SORT-BUY-COUNT > 1
011360               MOVE 'Y' TO WS-SORT-SWAP-SW
011370               PERFORM 5111-SORT-BUY-ONE-PASS
011380                   UNTIL NOT WS-SORT-SWAP-MADE
011390           END-IF.
011400       5110-EXIT.
011410           EXIT.
011420       5111-SORT-BUY-ONE-PASS.
011430           MOVE 'N' TO WS-SORT-SWAP-SW.
011440           PERFORM 5112-COMPARE-BUY-PAIR
011450               VARYING WS-SUB FROM 1 BY 1
011460               UNTIL WS-SUB > WS-SORT-BUY-COUNT - 1.
011470       5111-EXIT.
011480           EXIT.
011490       5112-COMPARE-BUY-PAIR.
011500           COMPUTE WS-SUB2 = WS-SUB + 1.
011510           IF WS-SORT-BUY-ID(WS-SUB) > WS-SORT-BUY-ID(WS-SUB2)
011520               MOVE WS-SORT-BUY-ID(WS-SUB) TO WS-SORT-SWAP-ID
011530               MOVE WS-SORT-BUY-ID(WS-SUB2) TO
011540                   WS-SORT-BUY-ID(WS-SUB)
011550               MOVE WS-SORT-SWAP-ID TO WS-SORT-BUY-ID(WS-SUB2)
011560               MOVE 'Y' TO WS-SORT-SWAP-SW
011570           END-IF.
011580       5112-EXIT.
011590           EXIT.
011600       EJECT
011610       5120-STRING-ONE-BUY-ID.
011620           IF WS-SUB > 1
011630               STRING WS-BXGY-KEY-BUY-PART DELIMITED BY SPACE
011640                      ',' DELIMITED BY SIZE
011650                      INTO WS-BXGY-KEY-BUY-PART
011660           END-IF.
011670           STRING WS-BXGY-KEY-BUY-PART DELIMITED BY SPACE
011680                  WS-SORT-BUY-ID(WS-SUB) DELIMITED BY SIZE
011690                  INTO WS-BXGY-KEY-BUY-PART.
011700       5120-EXIT.
011710           EXIT.
011720       EJECT
011730       5130-SORT-GET-TABLE-ASC.
011740           IF WS-SORT-GET-COUNT > 1
011750               MOVE 'Y' TO WS-SORT-SWAP-SW
011760               PERFORM 5131-SORT-GET-ONE-PASS
011770                   UNTIL NOT WS-SORT-SWAP-MADE
011780           END-IF.
011790       5130-EXIT.
011800           EXIT.
011810       5131-SORT-GET-ONE-PASS.
011820           MOVE 'N' TO WS-SORT-SWAP-SW.
011830           PERFORM 5132-COMPARE-GET-PAIR
011840               VARYING WS-SUB FROM 1 BY 1
011850               UNTIL WS-SUB > WS-SORT-GET-COUNT - 1.
011860       5131-EXIT.
011870           EXIT.
011880       5132-COMPARE-GET-PAIR.
011890           COMPUTE WS-SUB2 = WS-SUB + 1.
011900           IF WS-SORT-GET-ID(WS-SUB) > WS-SORT-GET-ID(WS-SUB2)
011910               MOVE WS-SORT-GET-ID(WS-SUB) TO WS-SORT-SWAP-ID
011920               MOVE WS-SORT-GET-ID(WS-SUB2) TO
011930                   WS-SORT-GET-ID(WS-SUB)
011940               MOVE WS-SORT-SWAP-ID TO WS-SORT-GET-ID(WS-SUB2)
011950               MOVE 'Y' TO WS-SORT-SWAP-SW
011960           END-IF.
011970       5132-EXIT.
011980           EXIT.
011990       EJECT
012000       5140-STRING-ONE-GET-ID.
012010           IF WS-SUB > 1
012020               STRING WS-BXGY-KEY-GET-PART DELIMITED BY SPACE
012030                      ',' DELIMITED BY SIZE
012040                      INTO WS-BXGY-KEY-GET-PART
012050           END-IF.
012060           STRING WS-BXGY-KEY-GET-PART DELIMITED BY SPACE
012070                  WS-SORT-GET-ID(WS-SUB) DELIMITED BY SIZE
012080                  INTO WS-BXGY-KEY-GET-PART.
012090       5140-EXIT.
012100           EXIT.
012110       EJECT
012120******************************************************************
012130*                         CLOSE ALL FILES                        *
012140******************************************************************
012150       EOJ9000-CLOSE-FILES.
012160           CLOSE COUPON-MASTER-FILE.
012170           CLOSE COUPON-TRANSACTION-FILE.
012180           CLOSE MAINTENANCE-RESULT-FILE.
012190           DISPLAY 'CPMAINT PROCESSING COMPLETE'.
012200           DISPLAY 'TRANSACTIONS READ:   ' WS-READ-CNTR.
012210           DISPLAY 'COUPONS CREATED:     ' WS-CREATE-CNTR.
012220           DISPLAY 'COUPONS UPDATED:     ' WS-UPDATE-CNTR.
012230           DISPLAY 'COUPONS DELETED:     ' WS-DELETE-CNTR.
012240           DISPLAY 'GET REQUESTS:        ' WS-GET-CNTR.
012250           DISPLAY 'TRANSACTIONS REJECTED: ' WS-REJECT-CNTR.
012260           GO TO EOJ9999-EXIT.
012270       EOJ9900-ABEND.
012280           DISPLAY 'PROGRAM ABENDING - CPMAINT'.
012290       EOJ9999-EXIT.
012300           EXIT.
012310
