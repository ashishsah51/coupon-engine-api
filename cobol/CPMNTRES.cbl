000100*----------------------------------------------------------
000110* CPMNTRES  -  COUPON MAINTENANCE RESULT RECORD
000120* COPY THIS MEMBER DIRECTLY UNDER AN 01-LEVEL.  USED UNDER
000130* THE MAINTENANCE-RESULT-FILE FD IN CPMAINT.  ONE RECORD IS
000140* WRITTEN PER TRANSACTION (CREATE/UPDATE/DELETE), PLUS ONE
000150* PER MATCHING CATALOG ENTRY FOR A GET TRANSACTION.
000160* 95-05  RKL  ORIGINAL RESULT LAYOUT - COUPON ENGINE
000170* 99-02  RKL  CPN- PREFIX REPLACED WITH MCE- ON THE COPY
000180*              BELOW - DUP NAME VS CPN-CATALOG-TABLE - CR-1340
000182* 99-03  RKL  FILLER PAD ADDED BELOW THE COUPON ENTRY
000185*              RESULT - CR-1340
000190*----------------------------------------------------------
000200      05  MNT-COUPON-ID             PIC 9(9)         COMP-3.
000210      05  MNT-ACTION                PIC X(6).
000220      05  MNT-RETURN-CODE           PIC X(2).
000230          88  MNT-RC-OK             VALUE '00'.
000240          88  MNT-RC-NOT-FOUND      VALUE '04'.
000250          88  MNT-RC-TYPE-MISMATCH  VALUE '08'.
000260          88  MNT-RC-VALIDATION-ERR VALUE '12'.
000270      05  MNT-MESSAGE               PIC X(80).
000280      05  MNT-COUPON-ENTRY.
000290          COPY CPCPNREC REPLACING ==CPN-== BY ==MCE-==.
000300      05  FILLER                    PIC X(20).
